000100****************************************
000200*                                       *
000300*  Linkage Record For EVBAT Call       *
000400*     Per-Timestep Battery Model       *
000500****************************************
000600*
000700* 04/02/26 vbc - Created.
000800* 11/02/26 vbc - Added EB-Initial-Soc - needed for reset at unplug,
000900*                missed on first cut, found testing evsim.
001000* 20/02/26 vbc - Added EV-Bat-WS-Alt packed view of the whole block.
001100*
001200 01  EV-Bat-WS.
001300*    EB-Current-Soc in/out.
001400     03  EB-Current-Soc       pic s9(1)v9(4)  comp-3.
001500*    EB-Initial-Soc in - reset value used on unplug.
001600     03  EB-Initial-Soc       pic s9(1)v9(4)  comp-3.
001700     03  EB-Target-Soc        pic s9(1)v9(4)  comp-3.
001800     03  EB-Loss-Rate         pic s9(1)v9(6)  comp-3.
001900     03  EB-Battery-Size      pic s9(4)v9(2)  comp-3.
002000     03  EB-Offered-Energy    pic s9(5)v9(3)  comp-3.
002100*    EB-Plugged in - Y or N.
002200     03  EB-Plugged           pic x.
002300*    EB-Energy-Input out.
002400     03  EB-Energy-Input      pic s9(5)v9(3)  comp-3.
002500     03  filler               pic x(04).
002600*
002700*    EV-Bat-WS-Alt gives the whole linkage block a single byte-for-
002800*    byte view, same as we do on the other call blocks, so a caller
002900*    can save/restore one EV's battery state in a single move when
003000*    stepping back a timestep on a re-run, without naming every field.
003100 01  EV-Bat-WS-Alt  redefines  EV-Bat-WS.
003200     03  EBA-Packed-View      pic x(32).
003300*
