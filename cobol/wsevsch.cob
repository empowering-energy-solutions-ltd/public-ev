000100****************************************
000200*                                       *
000300*  Linkage Record For EVSCHED Call     *
000400*     Plug-In Window Test              *
000500****************************************
000600*
000700* 04/02/26 vbc - Created.
000800* 05/02/26 vbc - Added ES-TS-Key-Parts redefinition - needed the
000900*                year/month/day split for the weekday calc and the
001000*                hour/minute split for the window test, in one pass.
001100*
001200 01  EV-Sched-WS.
001300*    ES-TS-Key in - YYYY-MM-DD-HH-MM.
001400     03  ES-TS-Key            pic x(16).
001500     03  ES-TS-Key-Parts  redefines ES-TS-Key.
001600         05  ESK-Year         pic x(04).
001700         05  filler           pic x.
001800         05  ESK-Month        pic x(02).
001900         05  filler           pic x.
002000         05  ESK-Day          pic x(02).
002100         05  filler           pic x.
002200         05  ESK-Hour         pic x(02).
002300         05  filler           pic x.
002400         05  ESK-Minute       pic x(02).
002500*    ES-EV-Days in - Mon..Sun Y/N flags.
002600     03  ES-EV-Days           pic x(07).
002700     03  ES-Arrival-HH        pic 9(02).
002800     03  ES-Arrival-MM        pic 9(02).
002900     03  ES-Depart-HH         pic 9(02).
003000     03  ES-Depart-MM         pic 9(02).
003100*    ES-Weekday out - 1=Mon ... 7=Sun.
003200     03  ES-Weekday           pic 9(01).
003300*    ES-Plugged out - Y or N.
003400     03  ES-Plugged           pic x.
003500     03  filler               pic x(04).
003600*
