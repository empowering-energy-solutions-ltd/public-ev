000100****************************************************************
000200*                                                               *
000300*       Fleet Charging - Default (Uncontrolled) Simulation     *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000      program-id.       evsim.
001100***
001200*    author.           Vincent B Coen FBCS, FIDM, FIDPM, 14/02/1980.
001300*                      For Applewood Computers.
001400***
001500*    installation.     Applewood Computers, Lion Mill, Dursley, Glos.
001600***
001700*    date-written.     14/02/1980.
001800***
001900*    date-compiled.
002000***
002100*    security.         Copyright (C) 1976-2026, Vincent Bryan Coen.
002200*                      Distributed under the GNU General Public License.
002300*                      See the file COPYING for details.
002400***
002500*    remarks.          Default (Uncontrolled) Fleet Charging Run.
002600*                      For every half-hourly timestep, every active EV
002700*                      on the fleet is offered its share of its
002800*                      charger's output, the battery model decides how
002900*                      much it actually takes, and the per-EV and
003000*                      per-charger results are written away.
003100*
003200*    called modules.   evsched.
003300*                      evbat.
003400*
003500*    files used.       EV-Master-File    (in)
003600*                      Timestep-File     (in)
003700*                      EV-Result-File    (out)
003800*                      Charger-Result-File (out)
003900*
004000*    version.          1.00 of 14/02/80  11:00.
004100****
004200*
004300* changes:
004400* 03/05/1980 vbc -       Created - first cut of the default run.
004500* 11/11/1986 vbc -       Charger output now split evenly over all Evs
004600*                        sharing a charger, was one Ev per charger
004700*                        only - site added shared bays.
004800* 20/09/1998 vbc -       Year 2000 readiness review - Ts-Key now
004900*                        carries full CCYY throughout, no change
005000*                        needed here, record already CCYY based.
005100* 16/04/2024 vbc         Copyright notice update superseding all
005200*                        previous notices.
005300* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005400* 05/02/2026 vbc -       Re-cast as EVSIM for the EV fleet charging
005500*                        batch - fleet now held as an in memory table
005600*                        loaded once at start of run, was re-read from
005700*                        file every timestep.
005800* 12/02/2026 vbc -       EV-Status D rows now skipped on fleet load.
005900* 21/02/2026 vbc -       Current & Target Soc now clamped to 1.0 max
006000*                        on fleet load - master file can be hand built
006100*                        independently of Evmast & a rogue value over
006200*                        1.0 was flowing straight into the battery.
006300*
006400*************************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007000*
007100* These files and programs are part of the Applewood Computers Accounting
007200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*
007400* This program is now free software; you can redistribute it and/or modify it
007500* under the terms listed here and of the GNU General Public License as
007600* published by the Free Software Foundation; version 3 and later as revised
007700* for PERSONAL USAGE ONLY and that includes for use within a business but
007800* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*
008000* Persons interested in repackaging, redevelopment for the purpose of resale or
008100* distribution in a rental or hire mode must get in touch with the copyright
008200* holder with your commercial plans and proposals.
008300*
008400* ACAS is distributed in the hope that it will be useful, but WITHOUT
008500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008700* for more details. If it breaks, you own both pieces but I will endeavour
008800* to fix it, providing you tell me about the problem.
008900*
009000* You should have received a copy of the GNU General Public License along
009100* with ACAS; see the file COPYING.  If not, write to the Free Software
009200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
009300*
009400*************************************************************************
009500*
009600 environment              division.
009700*========================
009800*
009900 configuration            section.
010000*------------------------
010100 source-computer.         IBM-370.
010200 object-computer.         IBM-370.
010300 special-names.
010400     class  EV-Status-Char  is "A" "D"
010500     class  EV-Yn-Char      is "Y" "N".
010600*
010700 input-output             section.
010800*------------------------
010900 file-control.
011000     select  EV-Master-File  assign       "EVMASTER"
011100                             organization  line sequential
011200                             status        EV-Master-Status.
011300*
011400     select  Timestep-File   assign       "EVTSTEP"
011500                             organization  line sequential
011600                             status        Ts-Status.
011700*
011800     select  EV-Result-File  assign       "EVRESULT"
011900                             organization  line sequential
012000                             status        Ev-Result-Status.
012100*
012200     select  Charger-Result-File  assign  "EVCHGRES"
012300                             organization  line sequential
012400                             status        Chg-Result-Status.
012500*
012600 data                     division.
012700*========================
012800*
012900 file section.
013000*
013100 fd  EV-Master-File.
013200*
013300 copy  "wsevmst.cob".
013400*
013500 fd  Timestep-File.
013600*
013700 copy  "wsevtsf.cob".
013800*
013900 fd  EV-Result-File.
014000*
014100 copy  "wsevres.cob".
014200*
014300 fd  Charger-Result-File.
014400*
014500 copy  "wsevchg.cob".
014600*
014700 working-storage  section.
014800*------------------------
014900*
015000 77  Prog-Name                pic x(17)  value "evsim  v1.00.0026".
015100*
015200 01  WS-File-Status.
015300     03  EV-Master-Status      pic xx  value zero.
015400     03  Ts-Status             pic xx  value zero.
015500     03  Ev-Result-Status      pic xx  value zero.
015600     03  Chg-Result-Status     pic xx  value zero.
015700     03  filler                pic x(04).
015800*
015900 01  WS-Switches.
016000     03  WS-Ts-Eof              pic x  value "N".
016100     03  filler                 pic x(04).
016200*
016300 01  WS-Ev-Table.
016400     03  ET-Count                pic 9(4)  comp.
016500     03  filler                  pic x(04).
016600     03  ET-Entry  occurs 200  indexed by ET-Ix.
016700         05  ET-Name              pic x(12).
016800         05  ET-Battery-Size      pic s9(4)v9(2)  comp-3.
016900         05  ET-Current-Soc       pic s9(1)v9(4)  comp-3.
017000         05  ET-Initial-Soc       pic s9(1)v9(4)  comp-3.
017100         05  ET-Target-Soc        pic s9(1)v9(4)  comp-3.
017200         05  ET-Loss-Rate         pic s9(1)v9(6)  comp-3.
017300         05  ET-Arrival-HH        pic 9(2).
017400         05  ET-Arrival-MM        pic 9(2).
017500         05  ET-Depart-HH         pic 9(2).
017600         05  ET-Depart-MM         pic 9(2).
017700         05  ET-Days              pic x(07).
017800         05  ET-Charger-Name      pic x(12).
017900         05  ET-Charger-Max-Out   pic s9(4)v9(2)  comp-3.
018000         05  ET-Charger-Ix        pic 9(4)  comp.
018100         05  filler               pic x(04).
018200*
018300 01  WS-Charger-Table.
018400     03  CT-Count                pic 9(4)  comp.
018500     03  filler                  pic x(04).
018600     03  CT-Entry  occurs 200  indexed by CT-Ix.
018700         05  CT-Charger-Name      pic x(12).
018800         05  CT-Ev-Count          pic 9(4)  comp.
018900         05  CT-Energy-Sum        pic s9(5)v9(3)  comp-3.
019000         05  filler               pic x(04).
019100*
019200 01  WS-Work.
019300     03  WK-Offered-Power       pic s9(4)v9(2)  comp-3.
019400     03  WK-Offered-Energy      pic s9(5)v9(3)  comp-3.
019500     03  WK-Found               pic x.
019600     03  filler                 pic x(04).
019700*
019800 01  WS-Counters.
019900     03  WK-Ts-Count            pic 9(7)  comp.
020000     03  WK-Ev-Result-Count     pic 9(7)  comp.
020100     03  WK-Chg-Result-Count    pic 9(7)  comp.
020200     03  filler                 pic x(04).
020300*
020400 01  Error-Messages.
020500     03  EM010  pic x(40)  value "EM010 Cannot open EV-Master-File     - ".
020600     03  EM020  pic x(40)  value "EM020 Cannot open Timestep-File       - ".
020700     03  EM030  pic x(40)  value "EM030 Cannot open EV-Result-File      - ".
020800     03  EM040  pic x(40)  value "EM040 Cannot open Charger-Result-File - ".
020900     03  filler  pic x(04).
021000*
021100 copy  "wsevsch.cob".
021200*
021300 copy  "wsevbat.cob".
021400*
021500 procedure division.
021600*=========================================
021700*
021800 aa000-Main                  section.
021900*************************************
022000     display  Prog-Name  " Starting".
022100     perform  aa010-Open-Files   thru  aa010-Exit.
022200     perform  aa020-Load-Fleet   thru  aa020-Exit.
022300     perform  aa030-Process-Timesteps  thru  aa030-Exit
022400              until  WS-Ts-Eof  =  "Y".
022500     perform  aa110-Close-Files  thru  aa110-Exit.
022600     display  Prog-Name  " Ts Recs - "       WK-Ts-Count.
022700     display  Prog-Name  " Ev Results - "    WK-Ev-Result-Count.
022800     display  Prog-Name  " Chg Results - "   WK-Chg-Result-Count.
022900     goback.
023000*
023100****************************************************
023200*  aa010 - Open All Four Files For The Run          *
023300****************************************************
023400 aa010-Open-Files.
023500     open     input   EV-Master-File.
023600     if       EV-Master-Status  not =  "00"
023700              display  EM010  EV-Master-Status
023800              goback.
023900*
024000     open     input   Timestep-File.
024100     if       Ts-Status  not =  "00"
024200              display  EM020  Ts-Status
024300              goback.
024400*
024500     open     output  EV-Result-File.
024600     if       Ev-Result-Status  not =  "00"
024700              display  EM030  Ev-Result-Status
024800              goback.
024900*
025000     open     output  Charger-Result-File.
025100     if       Chg-Result-Status  not =  "00"
025200              display  EM040  Chg-Result-Status
025300              goback.
025400*
025500 aa010-Exit.
025600     exit.
025700*
025800****************************************************
025900*  aa020 - Load The Active Fleet Into WS-Ev-Table   *
026000*          & Build The Charger Count Table As We Go *
026100****************************************************
026200 aa020-Load-Fleet.
026300     move     zero  to  ET-Count  CT-Count.
026400*
026500 aa020-Read-Loop.
026600     read     EV-Master-File  at end
026700              go to  aa020-Exit.
026800*
026900     if       EV-Status  not =  "A"
027000              go to  aa020-Read-Loop.
027100*
027200     add      1  to  ET-Count.
027300     set      ET-Ix  to  ET-Count.
027400     move     EV-Name                to  ET-Name (ET-Ix).
027500     move     EV-Battery-Size        to  ET-Battery-Size (ET-Ix).
027600     move     EV-Current-Soc         to  ET-Current-Soc (ET-Ix).
027700     move     EV-Current-Soc         to  ET-Initial-Soc (ET-Ix).
027800     move     EV-Target-Soc          to  ET-Target-Soc (ET-Ix).
027900*
028000*    Master file is not necessarily Evmast's own output - clamp a
028100*    rogue Soc supplied over 1.0 before it ever reaches the battery.
028200     if       ET-Current-Soc (ET-Ix)  >  1
028300              move  1  to  ET-Current-Soc (ET-Ix).
028400     if       ET-Initial-Soc (ET-Ix)  >  1
028500              move  1  to  ET-Initial-Soc (ET-Ix).
028600     if       ET-Target-Soc (ET-Ix)  >  1
028700              move  1  to  ET-Target-Soc (ET-Ix).
028800*
028900     move     EV-Loss-Rate           to  ET-Loss-Rate (ET-Ix).
029000     move     EV-Arrival-HH          to  ET-Arrival-HH (ET-Ix).
029100     move     EV-Arrival-MM          to  ET-Arrival-MM (ET-Ix).
029200     move     EV-Depart-HH           to  ET-Depart-HH (ET-Ix).
029300     move     EV-Depart-MM           to  ET-Depart-MM (ET-Ix).
029400     move     EV-Days                to  ET-Days (ET-Ix).
029500     move     EV-Charger-Name        to  ET-Charger-Name (ET-Ix).
029600     move     EV-Charger-Max-Out     to  ET-Charger-Max-Out (ET-Ix).
029700*
029800     perform  aa021-Find-Or-Add-Charger  thru  aa021-Exit.
029900     move     CT-Ix  to  ET-Charger-Ix (ET-Ix).
030000*
030100     go to    aa020-Read-Loop.
030200*
030300 aa020-Exit.
030400     exit.
030500*
030600****************************************************
030700*  aa021 - Look Up This Ev's Charger In The Charger *
030800*          Table, Adding A New Row If Not Found     *
030900****************************************************
031000 aa021-Find-Or-Add-Charger.
031100     move     "N"  to  WK-Found.
031200     set      CT-Ix  to  1.
031300*
031400 aa021-Search-Loop.
031500     if       CT-Ix  >  CT-Count
031600              go to  aa021-Add-New.
031700*
031800     if       CT-Charger-Name (CT-Ix)  =  EV-Charger-Name
031900              add  1  to  CT-Ev-Count (CT-Ix)
032000              move  "Y"  to  WK-Found
032100              go to  aa021-Exit.
032200*
032300     set      CT-Ix  up  by  1.
032400     go to    aa021-Search-Loop.
032500*
032600 aa021-Add-New.
032700     add      1  to  CT-Count.
032800     set      CT-Ix  to  CT-Count.
032900     move     EV-Charger-Name  to  CT-Charger-Name (CT-Ix).
033000     move     1                to  CT-Ev-Count (CT-Ix).
033100     move     zero             to  CT-Energy-Sum (CT-Ix).
033200*
033300 aa021-Exit.
033400     exit.
033500*
033600****************************************************
033700*  aa030 - Process One Timestep Across The Whole    *
033800*          Fleet                                    *
033900****************************************************
034000 aa030-Process-Timesteps.
034100     read     Timestep-File  at end
034200              move  "Y"  to  WS-Ts-Eof
034300              go to  aa030-Exit.
034400*
034500     add      1  to  WK-Ts-Count.
034600     perform  aa031-Zero-Charger-Sums  thru  aa031-Exit
034700              varying  CT-Ix  from  1  by  1  until  CT-Ix > CT-Count.
034800*
034900     perform  aa040-Process-One-Ev  thru  aa040-Exit
035000              varying  ET-Ix  from  1  by  1  until  ET-Ix > ET-Count.
035100*
035200     perform  aa060-Write-Charger-Results  thru  aa060-Exit
035300              varying  CT-Ix  from  1  by  1  until  CT-Ix > CT-Count.
035400*
035500 aa030-Exit.
035600     exit.
035700*
035800****************************************************
035900*  aa031 - Clear One Charger's Running Total        *
036000****************************************************
036100 aa031-Zero-Charger-Sums.
036200     move     zero  to  CT-Energy-Sum (CT-Ix).
036300*
036400 aa031-Exit.
036500     exit.
036600*
036700****************************************************
036800*  aa040 - Offer Power, Run The Battery & Write The *
036900*          Ev-Result Row For One Ev                *
037000****************************************************
037100 aa040-Process-One-Ev.
037200     set      CT-Ix  to  ET-Charger-Ix (ET-Ix).
037300     compute  WK-Offered-Power   rounded  =
037400              ET-Charger-Max-Out (ET-Ix)  /  CT-Ev-Count (CT-Ix).
037500     compute  WK-Offered-Energy  rounded  =  WK-Offered-Power * .5.
037600*
037700     move     Ts-Key               to  ES-TS-Key.
037800     move     ET-Days (ET-Ix)      to  ES-EV-Days.
037900     move     ET-Arrival-HH (ET-Ix)  to  ES-Arrival-HH.
038000     move     ET-Arrival-MM (ET-Ix)  to  ES-Arrival-MM.
038100     move     ET-Depart-HH (ET-Ix)   to  ES-Depart-HH.
038200     move     ET-Depart-MM (ET-Ix)   to  ES-Depart-MM.
038300     call     "evsched"  using  EV-Sched-WS.
038400*
038500     move     ET-Current-Soc (ET-Ix)  to  EB-Current-Soc.
038600     move     ET-Initial-Soc (ET-Ix)  to  EB-Initial-Soc.
038700     move     ET-Target-Soc (ET-Ix)   to  EB-Target-Soc.
038800     move     ET-Loss-Rate (ET-Ix)    to  EB-Loss-Rate.
038900     move     ET-Battery-Size (ET-Ix) to  EB-Battery-Size.
039000     move     WK-Offered-Energy       to  EB-Offered-Energy.
039100     move     ES-Plugged               to  EB-Plugged.
039200     call     "evbat"  using  EV-Bat-WS.
039300*
039400     move     EB-Current-Soc  to  ET-Current-Soc (ET-Ix).
039500*
039600     move     Ts-Key                to  ER-TS-Key.
039700     move     ET-Name (ET-Ix)       to  ER-EV-Name.
039800     move     EB-Current-Soc        to  ER-SOC.
039900     move     EB-Energy-Input       to  ER-Energy-Input.
040000     if       ES-Plugged  =  "Y"
040100              move  1  to  ER-Plugged
040200     else
040300              move  0  to  ER-Plugged.
040400*
040500     write    EV-Result-Record.
040600     add      1  to  WK-Ev-Result-Count.
040700*
040800     set      CT-Ix  to  ET-Charger-Ix (ET-Ix).
040900     add      EB-Energy-Input  to  CT-Energy-Sum (CT-Ix).
041000*
041100 aa040-Exit.
041200     exit.
041300*
041400****************************************************
041500*  aa060 - Write The Charger-Result Row For One     *
041600*          Charger For This Timestep                *
041700****************************************************
041800 aa060-Write-Charger-Results.
041900     move     Ts-Key                to  CR-TS-Key.
042000     move     CT-Charger-Name (CT-Ix)  to  CR-Charger-Name.
042100     move     CT-Energy-Sum (CT-Ix)    to  CR-Energy-Input.
042200     write    Charger-Result-Record.
042300     add      1  to  WK-Chg-Result-Count.
042400*
042500 aa060-Exit.
042600     exit.
042700*
042800****************************************************
042900*  aa110 - Close All Four Files                     *
043000****************************************************
043100 aa110-Close-Files.
043200     close    EV-Master-File
043300              Timestep-File
043400              EV-Result-File
043500              Charger-Result-File.
043600*
043700 aa110-Exit.
043800     exit.
043900*
