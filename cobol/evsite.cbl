000100****************************************************************
000200*                                                               *
000300*           Fleet Charging - Site Aggregation (EV-SYSTEM)      *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000      program-id.       evsite.
001100***
001200*    author.           Vincent B Coen FBCS, FIDM, FIDPM, 20/02/1981.
001300*                      For Applewood Computers.
001400***
001500*    installation.     Applewood Computers, Lion Mill, Dursley, Glos.
001600***
001700*    date-written.     20/02/1981.
001800***
001900*    date-compiled.
002000***
002100*    security.         Copyright (C) 1976-2026, Vincent Bryan Coen.
002200*                      Distributed under the GNU General Public License.
002300*                      See the file COPYING for details.
002400***
002500*    remarks.          Site Aggregation For One Fleet Charging Run.
002600*                      Merges the charger result series onto the
002700*                      timestep series to give a per-timestep site
002800*                      total, then writes one summary row carrying the
002900*                      annual totals and the installed charger cost &
003000*                      capacity figures for the run in hand.
003100*
003200*            Call proc: evsite arg1
003300*                       where arg1 = control method tag, e.g. BASE
003400*
003500*    files used.       EV-Master-File      (in)
003600*                      Timestep-File        (in)
003700*                      Charger-Result-File  (in)
003800*                      Site-Result-File     (out)
003900*                      EV-Summary-File      (out)
004000*
004100*    version.          1.00 of 20/02/81  09:00.
004200****
004300*
004400* changes:
004500* 09/06/1981 vbc -       Created - first cut of the site aggregator.
004600* 20/09/1998 vbc -       Year 2000 readiness review - Ts-Key now
004700*                        carries full CCYY throughout, no change
004800*                        needed here, record already CCYY based.
004900* 16/04/2024 vbc         Copyright notice update superseding all
005000*                        previous notices.
005100* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005200* 08/02/2026 vbc -       Re-cast as EVSITE for the EV fleet charging
005300*                        batch - merge-read against Charger-Result-File
005400*                        replaces the old single-charger direct read.
005500* 12/02/2026 vbc -       Summary row now written to EV-Summary-File so
005600*                        evopt can build the Final footing block from
005700*                        all four runs without holding them in core.
005800* 21/02/2026 vbc -       Wk-Base-Sum/Wk-Sim-Sum now computed Rounded,
005900*                        were a plain Add and truncating the third
006000*                        decimal place on every one of the year's
006100*                        timesteps - every other running total in this
006200*                        paragraph is already Rounded.
006300*
006400*************************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007000*
007100* These files and programs are part of the Applewood Computers Accounting
007200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*
007400* This program is now free software; you can redistribute it and/or modify it
007500* under the terms listed here and of the GNU General Public License as
007600* published by the Free Software Foundation; version 3 and later as revised
007700* for PERSONAL USAGE ONLY and that includes for use within a business but
007800* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*
008000* Persons interested in repackaging, redevelopment for the purpose of resale or
008100* distribution in a rental or hire mode must get in touch with the copyright
008200* holder with your commercial plans and proposals.
008300*
008400* ACAS is distributed in the hope that it will be useful, but WITHOUT
008500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008700* for more details. If it breaks, you own both pieces but I will endeavour
008800* to fix it, providing you tell me about the problem.
008900*
009000* You should have received a copy of the GNU General Public License along
009100* with ACAS; see the file COPYING.  If not, write to the Free Software
009200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
009300*
009400*************************************************************************
009500*
009600 environment              division.
009700*========================
009800*
009900 configuration            section.
010000*------------------------
010100 source-computer.         IBM-370.
010200 object-computer.         IBM-370.
010300 special-names.
010400     class  EV-Status-Char  is "A" "D".
010500*
010600 input-output             section.
010700*------------------------
010800 file-control.
010900     select  EV-Master-File  assign       "EVMASTER"
011000                             organization  line sequential
011100                             status        EV-Master-Status.
011200*
011300     select  Timestep-File   assign       "EVTSTEP"
011400                             organization  line sequential
011500                             status        Ts-Status.
011600*
011700     select  Charger-Result-File  assign  "EVCHGRES"
011800                             organization  line sequential
011900                             status        Chg-Status.
012000*
012100     select  Site-Result-File  assign     "EVSITE"
012200                             organization  line sequential
012300                             status        Site-Status.
012400*
012500     select  EV-Summary-File  assign      "EVSUMRES"
012600                             organization  line sequential
012700                             status        Summary-Status.
012800*
012900 data                     division.
013000*========================
013100*
013200 file section.
013300*
013400 fd  EV-Master-File.
013500*
013600 copy  "wsevmst.cob".
013700*
013800 fd  Timestep-File.
013900*
014000 copy  "wsevtsf.cob".
014100*
014200 fd  Charger-Result-File.
014300*
014400 copy  "wsevchg.cob".
014500*
014600 fd  Site-Result-File.
014700*
014800 copy  "wsevsit.cob".
014900*
015000 fd  EV-Summary-File.
015100*
015200 copy  "wsevsmy.cob".
015300*
015400 working-storage  section.
015500*------------------------
015600*
015700 77  Prog-Name                pic x(17)  value "evsite v1.00.0026".
015800*
015900 01  WS-File-Status.
016000     03  EV-Master-Status     pic xx  value zero.
016100     03  Ts-Status            pic xx  value zero.
016200     03  Chg-Status           pic xx  value zero.
016300     03  Site-Status          pic xx  value zero.
016400     03  Summary-Status       pic xx  value zero.
016500     03  filler               pic x(04).
016600*
016700 01  WS-Switches.
016800     03  WS-Ts-Eof              pic x  value "N".
016900     03  WS-Chg-Eof             pic x  value "N".
017000     03  WK-Found               pic x.
017100     03  filler                 pic x(04).
017200*
017300 01  WS-Charger-Buffer.
017400     03  CB-TS-Key              pic x(16).
017500     03  CB-Energy-Input        pic s9(5)v9(3)  comp-3.
017600     03  filler                 pic x(04).
017700*
017800 01  WS-Charger-Table.
017900     03  CT-Count                pic 9(4)  comp.
018000     03  filler                  pic x(04).
018100     03  CT-Entry  occurs 200  indexed by CT-Ix.
018200         05  CT-Charger-Name      pic x(12).
018300         05  filler               pic x(04).
018400*
018500 01  WS-Cost-Work.
018600     03  WK-Capacity-Sum        pic s9(7)v9(2)  comp-3.
018700     03  WK-Capex-Sum           pic s9(9)v9(2)  comp-3.
018800     03  WK-Opex-Sum            pic s9(9)v9(2)  comp-3.
018900     03  WK-Lifetime-Val        pic 9(3)  comp.
019000     03  filler                 pic x(04).
019100*
019200 01  WS-Annual-Work.
019300     03  WK-Ev-Energy-Sum       pic s9(7)v9(3)  comp-3.
019400     03  WK-Base-Sum            pic s9(9)v9(2)  comp-3.
019500     03  WK-Sim-Sum             pic s9(9)v9(2)  comp-3.
019600     03  filler                 pic x(04).
019700*
019800 01  WS-Counters.
019900     03  WK-Ts-Count            pic 9(7)  comp.
020000     03  filler                 pic x(04).
020100*
020200 01  Error-Messages.
020300     03  EM110  pic x(40)  value "EM110 Cannot open EV-Master-File     - ".
020400     03  EM120  pic x(40)  value "EM120 Cannot open Timestep-File       - ".
020500     03  EM130  pic x(40)  value "EM130 Cannot open Charger-Result-File - ".
020600     03  EM140  pic x(40)  value "EM140 Cannot open Site-Result-File    - ".
020700     03  EM150  pic x(40)  value "EM150 Cannot open EV-Summary-File     - ".
020800     03  filler  pic x(04).
020900*
021000 01  Arg1                     pic x(8)  value spaces.
021100*
021200 procedure division chaining Arg1.
021300*=========================================
021400*
021500 aa000-Main                  section.
021600*************************************
021700     display  Prog-Name  " Starting, Method - "  Arg1.
021800     perform  aa010-Open-Files           thru  aa010-Exit.
021900     perform  aa020-Load-Charger-Totals  thru  aa020-Exit.
022000     perform  aa030-Prime-Charger-Buffer thru  aa030-Exit.
022100*
022200     perform  aa040-Process-Timesteps  thru  aa040-Exit
022300              until  WS-Ts-Eof  =  "Y".
022400*
022500     perform  aa080-Write-Summary  thru  aa080-Exit.
022600     perform  aa090-Close-Files    thru  aa090-Exit.
022700     display  Prog-Name  " Ts Recs - "  WK-Ts-Count.
022800     goback.
022900*
023000****************************************************
023100*  aa010 - Open All Five Files For The Run          *
023200****************************************************
023300 aa010-Open-Files.
023400     open     input   EV-Master-File.
023500     if       EV-Master-Status  not =  "00"
023600              display  EM110  EV-Master-Status
023700              goback.
023800*
023900     open     input   Timestep-File.
024000     if       Ts-Status  not =  "00"
024100              display  EM120  Ts-Status
024200              goback.
024300*
024400     open     input   Charger-Result-File.
024500     if       Chg-Status  not =  "00"
024600              display  EM130  Chg-Status
024700              goback.
024800*
024900     open     output  Site-Result-File.
025000     if       Site-Status  not =  "00"
025100              display  EM140  Site-Status
025200              goback.
025300*
025400     open     output  EV-Summary-File.
025500     if       Summary-Status  not =  "00"
025600              display  EM150  Summary-Status
025700              goback.
025800*
025900 aa010-Exit.
026000     exit.
026100*
026200****************************************************
026300*  aa020 - Sum Installed Capacity & Capital Cost    *
026400*          Over The Distinct Chargers On The Fleet  *
026500*          - Lifetime Is Taken From The First One   *
026600****************************************************
026700 aa020-Load-Charger-Totals.
026800     move     zero  to  CT-Count  WK-Capacity-Sum
026900                        WK-Capex-Sum  WK-Lifetime-Val.
027000*
027100 aa020-Read-Loop.
027200     read     EV-Master-File  at end
027300              go to  aa020-Exit.
027400*
027500     if       EV-Status  not =  "A"
027600              go to  aa020-Read-Loop.
027700*
027800     perform  aa021-Find-Or-Add-Charger  thru  aa021-Exit.
027900     go to    aa020-Read-Loop.
028000*
028100 aa020-Exit.
028200     exit.
028300*
028400****************************************************
028500*  aa021 - Add This Ev's Charger Into The Running   *
028600*          Totals Only The First Time It Is Seen    *
028700****************************************************
028800 aa021-Find-Or-Add-Charger.
028900     move     "N"  to  WK-Found.
029000     set      CT-Ix  to  1.
029100*
029200 aa021-Search-Loop.
029300     if       CT-Ix  >  CT-Count
029400              go to  aa021-Add-New.
029500*
029600     if       CT-Charger-Name (CT-Ix)  =  EV-Charger-Name
029700              move  "Y"  to  WK-Found
029800              go to  aa021-Exit.
029900*
030000     set      CT-Ix  up  by  1.
030100     go to    aa021-Search-Loop.
030200*
030300 aa021-Add-New.
030400     add      1  to  CT-Count.
030500     set      CT-Ix  to  CT-Count.
030600     move     EV-Charger-Name         to  CT-Charger-Name (CT-Ix).
030700     add      EV-Charger-Max-Out      to  WK-Capacity-Sum.
030800     add      EV-Charger-Capital-Cost to  WK-Capex-Sum.
030900     if       CT-Count  =  1
031000              move  EV-Charger-Lifetime  to  WK-Lifetime-Val.
031100*
031200 aa021-Exit.
031300     exit.
031400*
031500****************************************************
031600*  aa030 - Read The First Charger-Result Row Into   *
031700*          The Merge Buffer                          *
031800****************************************************
031900 aa030-Prime-Charger-Buffer.
032000     move     "N"  to  WS-Chg-Eof.
032100     read     Charger-Result-File  at end
032200              move  "Y"  to  WS-Chg-Eof.
032300*
032400     if       WS-Chg-Eof  not =  "Y"
032500              move  CR-TS-Key         to  CB-TS-Key
032600              move  CR-Energy-Input   to  CB-Energy-Input.
032700*
032800 aa030-Exit.
032900     exit.
033000*
033100****************************************************
033200*  aa040 - Merge One Timestep Against The Buffered  *
033300*          Charger-Result Rows For That Timestep    *
033400*          & Write The Site-Result Row              *
033500****************************************************
033600 aa040-Process-Timesteps.
033700     read     Timestep-File  at end
033800              move  "Y"  to  WS-Ts-Eof
033900              go to  aa040-Exit.
034000*
034100     add      1  to  WK-Ts-Count.
034200     move     zero  to  WK-Ev-Energy-Sum.
034300*
034400     perform  aa050-Accumulate-Chargers  thru  aa050-Exit
034500              until  WS-Chg-Eof  =  "Y"
034600                 or  CB-TS-Key  not =  TS-Key.
034700*
034800     move     TS-Key          to  SR-TS-Key.
034900     move     TS-Site-Energy  to  SR-Site-Energy.
035000     move     WK-Ev-Energy-Sum  to  SR-EV-Energy.
035100     compute  SR-Total-Energy  rounded  =
035200              TS-Site-Energy  +  WK-Ev-Energy-Sum.
035300     write    Site-Result-Record.
035400*
035500     compute  WK-Base-Sum  rounded  =  WK-Base-Sum + TS-Site-Energy.
035600     compute  WK-Sim-Sum   rounded  =  WK-Sim-Sum  + SR-Total-Energy.
035700*
035800 aa040-Exit.
035900     exit.
036000*
036100****************************************************
036200*  aa050 - Fold One Buffered Charger Row Into The   *
036300*          Site Total, Then Refill The Buffer       *
036400****************************************************
036500 aa050-Accumulate-Chargers.
036600     add      CB-Energy-Input  to  WK-Ev-Energy-Sum.
036700     read     Charger-Result-File  at end
036800              move  "Y"  to  WS-Chg-Eof
036900              go to  aa050-Exit.
037000*
037100     move     CR-TS-Key        to  CB-TS-Key.
037200     move     CR-Energy-Input  to  CB-Energy-Input.
037300*
037400 aa050-Exit.
037500     exit.
037600*
037700****************************************************
037800*  aa080 - Write The One Summary Row For This Run   *
037900****************************************************
038000 aa080-Write-Summary.
038100     compute  WK-Opex-Sum  rounded  =  WK-Capex-Sum * .01.
038200*
038300     move     Arg1             to  SM-Control-Method.
038400     move     WK-Base-Sum      to  SM-Base-KWH.
038500     move     WK-Sim-Sum       to  SM-Sim-KWH.
038600     compute  SM-Diff-KWH  rounded  =  WK-Sim-Sum - WK-Base-Sum.
038700     move     WK-Capex-Sum     to  SM-Capex.
038800     move     WK-Opex-Sum      to  SM-Opex.
038900     move     WK-Capacity-Sum  to  SM-Capacity.
039000     move     WK-Lifetime-Val  to  SM-Lifetime.
039100*
039200     write    EV-Summary-Record.
039300*
039400 aa080-Exit.
039500     exit.
039600*
039700****************************************************
039800*  aa090 - Close All Five Files                     *
039900****************************************************
040000 aa090-Close-Files.
040100     close    EV-Master-File
040200              Timestep-File
040300              Charger-Result-File
040400              Site-Result-File
040500              EV-Summary-File.
040600*
040700 aa090-Exit.
040800     exit.
040900*
