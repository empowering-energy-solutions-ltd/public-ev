000100****************************************
000200*                                       *
000300*  Record Definition For Charger       *
000400*     Result File - Per-Charger        *
000500*     Per-Timestep Output              *
000600****************************************
000700*  File size 36 bytes.
000800*
000900* 29/01/26 vbc - Created.
001000*
001100 01  Charger-Result-Record.
001200     03  CR-TS-Key            pic x(16).
001300     03  CR-Charger-Name      pic x(12).
001400*    CR-Energy-Input is total kWh out this timestep.
001500     03  CR-Energy-Input      pic s9(5)v9(3)  comp-3.
001600     03  filler               pic x(04).
001700*
