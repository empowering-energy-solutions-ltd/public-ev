000100****************************************
000200*                                       *
000300*  Record Definition For Timestep File *
000400*     Half-Hourly Site Input Row       *
000500****************************************
000600*  File size 52 bytes.
000700*
000800* 04/02/26 vbc - Created - half hourly site demand/import/carbon/
000900*                price/pv feed for EV fleet batch.
001000* 06/02/26 vbc - Widened TS-Carbon to S9(5)V9(3) - gCO2/kWh can
001100*                run into five figures on high-carbon days.
001200*
001300 01  EV-Timestep-Record.
001400*    TS-Key is the slot stamp, YYYY-MM-DD-HH-MM.
001500     03  TS-Key               pic x(16).
001600*    TS-Site-Energy is base site demand before EV charging, kWh.
001700     03  TS-Site-Energy       pic s9(7)v9(3).
001800*    TS-Max-Import is the site import ceiling, kW.
001900     03  TS-Max-Import        pic s9(7)v9(3).
002000*    TS-Carbon is grid intensity, gCO2 per kWh.
002100     03  TS-Carbon            pic s9(5)v9(3).
002200*    TS-Price is wholesale cost, GBP per kWh.
002300     03  TS-Price             pic s9(3)v9(5).
002400*    TS-PV is on-site generation offsetting import, kWh.
002500     03  TS-PV                pic s9(7)v9(3).
002600     03  filler               pic x(04).
002700*
