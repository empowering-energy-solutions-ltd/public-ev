000100****************************************************************
000200*                                                               *
000300*         Fleet Charging - Smart Charging Optimizer            *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000      program-id.       evopt.
001100***
001200*    author.           Vincent B Coen FBCS, FIDM, FIDPM, 05/09/1982.
001300*                      For Applewood Computers.
001400***
001500*    installation.     Applewood Computers, Lion Mill, Dursley, Glos.
001600***
001700*    date-written.     05/09/1982.
001800***
001900*    date-compiled.
002000***
002100*    security.         Copyright (C) 1976-2026, Vincent Bryan Coen.
002200*                      Distributed under the GNU General Public License.
002300*                      See the file COPYING for details.
002400***
002500*    remarks.          Smart Charging Optimizer, Four Control Methods.
002600*                      For every charger's EV, every calendar day, the
002700*                      day's 48 half hours are sorted ascending on the
002800*                      control method's target value and the EV's
002900*                      requested energy is filled from the front of
003000*                      that order, cutting the last row back so the
003100*                      day's delivered energy matches the request
003200*                      exactly.  The optimized power is then run back
003300*                      through the ordinary battery model so losses,
003400*                      the plug window and the fill limit still apply.
003500*                      Each charger's actual energy taken is folded
003600*                      back into the site load before the next charger
003700*                      is optimized, so the import cap binds across the
003800*                      whole fleet, not charger by charger.  The whole
003900*                      fleet is walked one calendar day at a time, not
004000*                      one Ev's whole year at a time, so Charger-Result
004100*                      -File comes out in true timestep order for
004200*                      Evsite's merge-join downstream.
004300*
004400*                      Covers all four control methods - BASE sorts
004500*                      the day on hour of day, ascending, EMISSION on
004600*                      carbon intensity, PRICE on unit price & PV on
004700*                      generation, highest first.  The uncontrolled,
004800*                      unsorted run (no fleet-wide import cap) remains
004900*                      EVSIM/EVSITE's job, not this program's.
005000*
005100*            Call proc: evopt arg1
005200*                       where arg1 = BASE, EMISSION, PRICE or PV
005300*
005400*    called modules.   evsched.
005500*                      evbat.
005600*
005700*    files used.       EV-Master-File    (in)
005800*                      Timestep-File     (in)
005900*                      EV-Result-File    (out)
006000*                      Charger-Result-File (out)
006100*
006200*    version.          1.00 of 05/09/82  10:00.
006300****
006400*
006500* changes:
006600* 14/01/1983 vbc -       Created - first cut of the optimizer.
006700* 21/06/1990 vbc -       Cut row power now computed from the energy
006800*                        shortfall, was dropped to zero outright on
006900*                        overflow - site lost the last half hour's
007000*                        charge every day.
007100* 23/09/1998 vbc -       Year 2000 readiness review - Ts-Key now
007200*                        carries full CCYY throughout, no change
007300*                        needed here, record already CCYY based.
007400* 16/04/2024 vbc         Copyright notice update superseding all
007500*                        previous notices.
007600* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
007700* 06/02/2026 vbc -       Re-cast as EVOPT for the EV fleet charging
007800*                        batch - day table now sorted in core by a
007900*                        straight insertion sort, was an external sort
008000*                        step against a scratch file.
008100* 13/02/2026 vbc -       Charger's actual energy now folded back into
008200*                        the year table immediately after its day is
008300*                        simulated, not batched up at end of run - the
008400*                        import cap was not binding across chargers.
008500* 20/02/2026 vbc -       BASE added as a fourth arg1 value - hour of
008600*                        day is now a valid sort target, runs through
008700*                        the same sort/allocate/re-simulate pipeline as
008800*                        the other three, query raised that BASE had
008900*                        no controlled run of its own.
009000* 21/02/2026 vbc -       Charger-Result-File now built a calendar day
009100*                        at a time across the whole fleet & written
009200*                        slot by slot (Ws-Ev-Table/Ws-Charger-Table
009300*                        added) - was written Ev by Ev as each one's
009400*                        year ran to completion, leaving the file
009500*                        grouped by charger, not by time, which broke
009600*                        Evsite's merge-join on sites with more than
009700*                        one charger.
009800* 21/02/2026 vbc -       Pv run now folds each charger's energy back
009900*                        into Yt-Pv, not Yt-Site-Energy - Pv's own
010000*                        availability test reads Yt-Pv, so later
010100*                        chargers were not seeing earlier chargers'
010200*                        load taken under that method.
010300* 21/02/2026 vbc -       Current & Target Soc now clamped to 1.0 max
010400*                        on fleet load, same as Evsim - master file
010500*                        can be hand built independently of Evmast.
010600* 22/02/2026 vbc -       Emission & Price runs now skip with a message
010700*                        if their own series is flat, same Pv already
010800*                        had - was running the full day by day
010900*                        optimization against an all zero target.
011000*
011100*************************************************************************
011200*
011300* Copyright Notice.
011400* ****************
011500*
011600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
011700*
011800* These files and programs are part of the Applewood Computers Accounting
011900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
012000*
012100* This program is now free software; you can redistribute it and/or modify it
012200* under the terms listed here and of the GNU General Public License as
012300* published by the Free Software Foundation; version 3 and later as revised
012400* for PERSONAL USAGE ONLY and that includes for use within a business but
012500* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
012600*
012700* Persons interested in repackaging, redevelopment for the purpose of resale or
012800* distribution in a rental or hire mode must get in touch with the copyright
012900* holder with your commercial plans and proposals.
013000*
013100* ACAS is distributed in the hope that it will be useful, but WITHOUT
013200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
013300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
013400* for more details. If it breaks, you own both pieces but I will endeavour
013500* to fix it, providing you tell me about the problem.
013600*
013700* You should have received a copy of the GNU General Public License along
013800* with ACAS; see the file COPYING.  If not, write to the Free Software
013900* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
014000*
014100*************************************************************************
014200*
014300 environment              division.
014400*========================
014500*
014600 configuration            section.
014700*------------------------
014800 source-computer.         IBM-370.
014900 object-computer.         IBM-370.
015000 special-names.
015100     class  EV-Status-Char  is "A" "D"
015200     class  EV-Yn-Char      is "Y" "N".
015300*
015400 input-output             section.
015500*------------------------
015600 file-control.
015700     select  EV-Master-File  assign       "EVMASTER"
015800                             organization  line sequential
015900                             status        EV-Master-Status.
016000*
016100     select  Timestep-File   assign       "EVTSTEP"
016200                             organization  line sequential
016300                             status        Ts-Status.
016400*
016500     select  EV-Result-File  assign       "EVRESULT"
016600                             organization  line sequential
016700                             status        Ev-Result-Status.
016800*
016900     select  Charger-Result-File  assign  "EVCHGRES"
017000                             organization  line sequential
017100                             status        Chg-Result-Status.
017200*
017300 data                     division.
017400*========================
017500*
017600 file section.
017700*
017800 fd  EV-Master-File.
017900*
018000 copy  "wsevmst.cob".
018100*
018200 fd  Timestep-File.
018300*
018400 copy  "wsevtsf.cob".
018500*
018600 fd  EV-Result-File.
018700*
018800 copy  "wsevres.cob".
018900*
019000 fd  Charger-Result-File.
019100*
019200 copy  "wsevchg.cob".
019300*
019400 working-storage  section.
019500*------------------------
019600*
019700 77  Prog-Name                pic x(17)  value "evopt  v1.00.0026".
019800*
019900 01  WS-File-Status.
020000     03  EV-Master-Status      pic xx  value zero.
020100     03  Ts-Status             pic xx  value zero.
020200     03  Ev-Result-Status      pic xx  value zero.
020300     03  Chg-Result-Status     pic xx  value zero.
020400     03  filler                pic x(04).
020500*
020600 01  WS-Switches.
020700     03  WK-Skip-Run            pic x  value "N".
020800     03  filler                 pic x(04).
020900*
021000*    WS-Ev-Table holds the whole active fleet in core for the run, one
021100*    entry per Ev - Current-Soc now carries forward day to day here,
021200*    the day loop having moved out to Aa000-Main, one charger each Ev
021300*    is linked to found via Charger-Ix into Ws-Charger-Table below.
021400 01  WS-Ev-Table.
021500     03  ET-Count                pic 9(4)  comp.
021600     03  filler                  pic x(04).
021700     03  ET-Entry  occurs 200  indexed by ET-Ix.
021800         05  ET-Name              pic x(12).
021900         05  ET-Battery-Size      pic s9(4)v9(2)  comp-3.
022000         05  ET-Current-Soc       pic s9(1)v9(4)  comp-3.
022100         05  ET-Initial-Soc       pic s9(1)v9(4)  comp-3.
022200         05  ET-Target-Soc        pic s9(1)v9(4)  comp-3.
022300         05  ET-Loss-Rate         pic s9(1)v9(6)  comp-3.
022400         05  ET-Arrival-HH        pic 9(2).
022500         05  ET-Arrival-MM        pic 9(2).
022600         05  ET-Depart-HH         pic 9(2).
022700         05  ET-Depart-MM         pic 9(2).
022800         05  ET-Days              pic x(07).
022900         05  ET-Charger-Name      pic x(12).
023000         05  ET-Charger-Max-Out   pic s9(4)v9(2)  comp-3.
023100         05  ET-Charger-Ix        pic 9(4)  comp.
023200         05  filler               pic x(04).
023300*
023400*    WS-Charger-Table's Day-Energy row is cleared at the start of each
023500*    calendar day & accumulates every Ev on that charger's energy for
023600*    the day's 48 half hours, so Charger-Result-File can be written
023700*    slot by slot, in true timestep order, once the day's Evs have all
023800*    been simulated - it used to be written Ev by Ev as each one's own
023900*    year ran to completion, which left the file grouped by charger,
024000*    not by time.
024100 01  WS-Charger-Table.
024200     03  CT-Count                pic 9(4)  comp.
024300     03  filler                  pic x(04).
024400     03  CT-Entry  occurs 200  indexed by CT-Ix.
024500         05  CT-Charger-Name      pic x(12).
024600         05  CT-Day-Energy        pic s9(5)v9(3)  comp-3  occurs 48.
024700         05  filler               pic x(04).
024800*
024900*    WS-Year-Table holds the whole year's timestep series in core, one
025000*    entry per half hour - YT-Site-Energy is mutable, a charger's
025100*    actual energy taken is folded straight back into it so the next
025200*    charger optimized sees the cumulative site load, as the import
025300*    cap must bind across the whole fleet, not charger by charger.
025400*    17,568 = 366 x 48, a leap year of half hour slots.
025500 01  WS-Year-Table.
025600     03  YT-Count                pic 9(5)  comp.
025700     03  filler                  pic x(04).
025800     03  YT-Entry  occurs 17568  indexed by YT-Ix.
025900         05  YT-TS-Key            pic x(16).
026000         05  YT-Site-Energy       pic s9(7)v9(3)  comp-3.
026100         05  YT-Max-Import        pic s9(7)v9(3)  comp-3.
026200         05  YT-Carbon            pic s9(5)v9(3)  comp-3.
026300         05  YT-Price             pic s9(3)v9(5)  comp-3.
026400         05  YT-PV                pic s9(7)v9(3)  comp-3.
026500*
026600*    WS-Day-Table is the one day, 48 half hour, in core working area
026700*    the optimizer sorts & allocates against - see Keyed Lookups note.
026800 01  WS-Day-Table.
026900     03  DT-Entry  occurs 48.
027000         05  DT-TS-Key            pic x(16).
027100         05  DT-Global-Ix         pic 9(5)        comp.
027200         05  DT-Plugged           pic x.
027300         05  DT-Avail             pic s9(4)v9(2)  comp-3.
027400         05  DT-Target            pic s9(7)v9(5)  comp-3.
027500         05  DT-Offered-Power     pic s9(4)v9(2)  comp-3.
027600*
027700 01  WS-Sort-Table.
027800     03  Sort-Ix  pic 9(2)  occurs 48.
027900*
028000 01  WS-Sort-Work.
028100     03  WK-Key-Ix              pic 9(2)        comp.
028200     03  WK-Key-Val             pic s9(7)v9(5)  comp-3.
028300     03  WK-J                   pic s9(3)       comp.
028400     03  WK-J1                  pic s9(3)       comp.
028500     03  filler                 pic x(04).
028600*
028700 01  WS-Sort-Work-Alt  redefines  WS-Sort-Work.
028800     03  WKS-Packed-View         pic x(14).
028900*
029000 01  WS-Ev-Work.
029100     03  WK-Ev-Name               pic x(12).
029200     03  WK-Ev-Current-Soc        pic s9(1)v9(4)  comp-3.
029300     03  WK-Ev-Initial-Soc        pic s9(1)v9(4)  comp-3.
029400     03  WK-Ev-Target-Soc         pic s9(1)v9(4)  comp-3.
029500     03  WK-Ev-Loss-Rate          pic s9(1)v9(6)  comp-3.
029600     03  WK-Ev-Battery-Size       pic s9(4)v9(2)  comp-3.
029700     03  WK-Ev-Arrival-HH         pic 9(2).
029800     03  WK-Ev-Arrival-MM         pic 9(2).
029900     03  WK-Ev-Depart-HH          pic 9(2).
030000     03  WK-Ev-Depart-MM          pic 9(2).
030100     03  WK-Ev-Days               pic x(07).
030200     03  WK-Ev-Charger-Name       pic x(12).
030300     03  WK-Ev-Charger-Max-Out    pic s9(4)v9(2)  comp-3.
030400     03  filler                   pic x(04).
030500*
030600 01  WS-Ev-Work-Alt  redefines  WS-Ev-Work.
030700     03  WKE-Packed-View          pic x(54).
030800*
030900 01  WS-Day-Work.
031000     03  WK-Day-Start            pic 9(5)        comp.
031100     03  WK-Global-Ix            pic 9(5)        comp.
031200     03  WK-Site-Load-Kw         pic s9(7)v9(3)  comp-3.
031300     03  WK-Avail                pic s9(7)v9(3)  comp-3.
031400     03  WK-Offered-Energy       pic s9(5)v9(3)  comp-3.
031500     03  WK-Hour                 pic 9(2)        comp.
031600     03  filler                  pic x(02).
031700*
031800 01  WS-Allocate-Work.
031900     03  WK-Requested-Energy     pic s9(5)v9(3)  comp-3.
032000     03  WK-Cum-Energy           pic s9(5)v9(3)  comp-3.
032100     03  WK-Row-Energy           pic s9(5)v9(3)  comp-3.
032200     03  WK-Trial-Energy         pic s9(5)v9(3)  comp-3.
032300     03  WK-Remaining-Energy     pic s9(5)v9(3)  comp-3.
032400     03  WK-Orig-Ix              pic 9(2)        comp.
032500     03  filler                  pic x(04).
032600*
032700 01  WS-Check-Work.
032800     03  WK-Series-Check             pic s9(7)v9(3)  comp-3.
032900     03  filler                  pic x(04).
033000*
033100 01  Error-Messages.
033200     03  EM010  pic x(40)  value "EM010 Cannot open EV-Master-File     - ".
033300     03  EM020  pic x(40)  value "EM020 Cannot open Timestep-File       - ".
033400     03  EM030  pic x(40)  value "EM030 Cannot open EV-Result-File      - ".
033500     03  EM040  pic x(40)  value "EM040 Cannot open Charger-Result-File - ".
033600     03  EM160  pic x(52)
033700         value "EM160 PV series absent or flat - PV run skipped".
033800     03  EM161  pic x(52)
033900         value "EM161 Carbon series absent or flat - run skipped".
034000     03  EM162  pic x(52)
034100         value "EM162 Price series absent or flat - run skipped".
034200     03  EM170  pic x(52)
034300         value "EM170 Invalid args - must be BASE/EMISSION/PRICE/PV".
034400     03  filler  pic x(04).
034500*
034600 copy  "wsevsch.cob".
034700*
034800 copy  "wsevbat.cob".
034900*
035000 01  Arg1                     pic x(8)  value spaces.
035100*
035200 procedure division chaining Arg1.
035300*=========================================
035400*
035500 aa000-Main                  section.
035600*************************************
035700     display  Prog-Name  " Starting, Method - "  Arg1.
035800     perform  aa010-Validate-Args    thru  aa010-Exit.
035900     perform  aa020-Open-Files       thru  aa020-Exit.
036000     perform  aa030-Load-Year-Table  thru  aa030-Exit.
036100     perform  aa035-Check-Series     thru  aa035-Exit.
036200*
036300     if       WK-Skip-Run  not =  "Y"
036400              perform  aa038-Load-Fleet        thru  aa038-Exit
036500              perform  aa040-Process-All-Days  thru  aa040-Exit
036600                       varying  WK-Day-Start  from  1  by  48
036700                       until    WK-Day-Start  >  YT-Count.
036800*
036900     perform  aa110-Close-Files      thru  aa110-Exit.
037000     display  Prog-Name  " Ts Recs - "  YT-Count.
037100     goback.
037200*
037300****************************************************
037400*  aa010 - Arg1 Must Name One Of The Four Smart     *
037500*          Charging Methods This Program Covers     *
037600****************************************************
037700 aa010-Validate-Args.
037800     if       Arg1  not =  "EMISSION"
037900       and    Arg1  not =  "PRICE"
038000       and    Arg1  not =  "PV"
038100       and    Arg1  not =  "BASE"
038200              display  EM170
038300              goback.
038400*
038500 aa010-Exit.
038600     exit.
038700*
038800****************************************************
038900*  aa020 - Open The Four Files For The Run          *
039000****************************************************
039100 aa020-Open-Files.
039200     open     input   EV-Master-File.
039300     if       EV-Master-Status  not =  "00"
039400              display  EM010  EV-Master-Status
039500              goback.
039600*
039700     open     input   Timestep-File.
039800     if       Ts-Status  not =  "00"
039900              display  EM020  Ts-Status
040000              goback.
040100*
040200     open     output  EV-Result-File.
040300     if       Ev-Result-Status  not =  "00"
040400              display  EM030  Ev-Result-Status
040500              goback.
040600*
040700     open     output  Charger-Result-File.
040800     if       Chg-Result-Status  not =  "00"
040900              display  EM040  Chg-Result-Status
041000              goback.
041100*
041200 aa020-Exit.
041300     exit.
041400*
041500****************************************************
041600*  aa030 - Load The Whole Year's Timesteps Into     *
041700*          WS-Year-Table So A Charger's Energy Can  *
041800*          Be Folded Back In For The Next Charger   *
041900****************************************************
042000 aa030-Load-Year-Table.
042100     move     zero  to  YT-Count.
042200*
042300 aa030-Read-Loop.
042400     read     Timestep-File  at end
042500              go to  aa030-Exit.
042600*
042700     add      1  to  YT-Count.
042800     set      YT-Ix  to  YT-Count.
042900     move     TS-Key               to  YT-TS-Key (YT-Ix).
043000     move     TS-Site-Energy       to  YT-Site-Energy (YT-Ix).
043100     move     TS-Max-Import        to  YT-Max-Import (YT-Ix).
043200     move     TS-Carbon            to  YT-Carbon (YT-Ix).
043300     move     TS-Price             to  YT-Price (YT-Ix).
043400     move     TS-PV                to  YT-PV (YT-Ix).
043500     go to    aa030-Read-Loop.
043600*
043700 aa030-Exit.
043800     exit.
043900*
044000****************************************************
044100*  aa035 - Emission, Price & Pv Have No Guaranteed  *
044200*          Data Feed - Skip The Run With A Message  *
044300*          If That Method's Own Series Is All Zero  *
044400*          Over The First Day - Base Needs No Check *
044500*          As It Sorts On Hour Of Day, Always There *
044600****************************************************
044700 aa035-Check-Series.
044800     move     "N"  to  WK-Skip-Run.
044900     if       Arg1  =  "BASE"
045000              go to  aa035-Exit.
045100*
045200     move     zero  to  WK-Series-Check.
045300     perform  aa036-Sum-One-Row  thru  aa036-Exit
045400              varying  YT-Ix  from  1  by  1
045500              until    YT-Ix > YT-Count  or  YT-Ix > 48.
045600*
045700     if       WK-Series-Check  not =  zero
045800              go to  aa035-Exit.
045900*
046000     if       Arg1  =  "EMISSION"
046100              display  EM161
046200     else
046300     if       Arg1  =  "PRICE"
046400              display  EM162
046500     else
046600              display  EM160.
046700     move     "Y"  to  WK-Skip-Run.
046800*
046900 aa035-Exit.
047000     exit.
047100*
047200 aa036-Sum-One-Row.
047300     if       Arg1  =  "EMISSION"
047400              add  YT-Carbon (YT-Ix)  to  WK-Series-Check
047500     else
047600     if       Arg1  =  "PRICE"
047700              add  YT-Price (YT-Ix)   to  WK-Series-Check
047800     else
047900              add  YT-PV (YT-Ix)      to  WK-Series-Check.
048000*
048100 aa036-Exit.
048200     exit.
048300*
048400****************************************************
048500*  aa038 - Load The Active Fleet Into WS-Ev-Table   *
048600*          & Build The Charger Table As We Go       *
048700****************************************************
048800 aa038-Load-Fleet.
048900     move     zero  to  ET-Count  CT-Count.
049000*
049100 aa038-Read-Loop.
049200     read     EV-Master-File  at end
049300              go to  aa038-Exit.
049400*
049500     if       EV-Status  not =  "A"
049600              go to  aa038-Read-Loop.
049700*
049800     add      1  to  ET-Count.
049900     set      ET-Ix  to  ET-Count.
050000     move     EV-Name                to  ET-Name (ET-Ix).
050100     move     EV-Current-Soc         to  ET-Current-Soc (ET-Ix).
050200     move     EV-Current-Soc         to  ET-Initial-Soc (ET-Ix).
050300     move     EV-Target-Soc          to  ET-Target-Soc (ET-Ix).
050400*
050500*    Master file is not necessarily Evmast's own output - clamp a
050600*    rogue Soc supplied over 1.0 before it ever reaches the battery.
050700     if       ET-Current-Soc (ET-Ix)  >  1
050800              move  1  to  ET-Current-Soc (ET-Ix).
050900     if       ET-Initial-Soc (ET-Ix)  >  1
051000              move  1  to  ET-Initial-Soc (ET-Ix).
051100     if       ET-Target-Soc (ET-Ix)  >  1
051200              move  1  to  ET-Target-Soc (ET-Ix).
051300*
051400     move     EV-Loss-Rate           to  ET-Loss-Rate (ET-Ix).
051500     move     EV-Battery-Size        to  ET-Battery-Size (ET-Ix).
051600     move     EV-Arrival-HH          to  ET-Arrival-HH (ET-Ix).
051700     move     EV-Arrival-MM          to  ET-Arrival-MM (ET-Ix).
051800     move     EV-Depart-HH           to  ET-Depart-HH (ET-Ix).
051900     move     EV-Depart-MM           to  ET-Depart-MM (ET-Ix).
052000     move     EV-Days                to  ET-Days (ET-Ix).
052100     move     EV-Charger-Name        to  ET-Charger-Name (ET-Ix).
052200     move     EV-Charger-Max-Out     to  ET-Charger-Max-Out (ET-Ix).
052300*
052400     perform  aa039-Find-Or-Add-Charger  thru  aa039-Exit.
052500     move     CT-Ix  to  ET-Charger-Ix (ET-Ix).
052600*
052700     go to    aa038-Read-Loop.
052800*
052900 aa038-Exit.
053000     exit.
053100*
053200****************************************************
053300*  aa039 - Look Up This Ev's Charger In The Charger *
053400*          Table, Adding A New Row If Not Found     *
053500****************************************************
053600 aa039-Find-Or-Add-Charger.
053700     set      CT-Ix  to  1.
053800*
053900 aa039-Search-Loop.
054000     if       CT-Ix  >  CT-Count
054100              go to  aa039-Add-New.
054200*
054300     if       CT-Charger-Name (CT-Ix)  =  EV-Charger-Name
054400              go to  aa039-Exit.
054500*
054600     set      CT-Ix  up  by  1.
054700     go to    aa039-Search-Loop.
054800*
054900 aa039-Add-New.
055000     add      1  to  CT-Count.
055100     set      CT-Ix  to  CT-Count.
055200     move     EV-Charger-Name  to  CT-Charger-Name (CT-Ix).
055300*
055400 aa039-Exit.
055500     exit.
055600*
055700****************************************************
055800*  aa040 - One Calendar Day Across The Whole Fleet  *
055900*          - Clear Each Charger's Day Total, Build/ *
056000*          Sort/Allocate/Simulate Every Ev, Then    *
056100*          Write The Day's Charger Rows In True     *
056200*          Timestep Order                            *
056300****************************************************
056400 aa040-Process-All-Days.
056500     perform  aa041-Zero-Charger-Day-Sums  thru  aa041-Exit
056600              varying  CT-Ix  from  1  by  1  until  CT-Ix > CT-Count.
056700*
056800     perform  aa050-Process-One-Ev-Day  thru  aa050-Exit
056900              varying  ET-Ix  from  1  by  1  until  ET-Ix > ET-Count.
057000*
057100     perform  aa105-Write-Charger-Day-Results  thru  aa105-Exit.
057200*
057300 aa040-Exit.
057400     exit.
057500*
057600****************************************************
057700*  aa041 - Clear One Charger's 48 Slots Ready For   *
057800*          The Day Now Starting                      *
057900****************************************************
058000 aa041-Zero-Charger-Day-Sums.
058100     perform  aa042-Zero-One-Slot  thru  aa042-Exit
058200              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
058300*
058400 aa041-Exit.
058500     exit.
058600*
058700 aa042-Zero-One-Slot.
058800     move     zero  to  CT-Day-Energy (CT-Ix, DT-Ix).
058900*
059000 aa042-Exit.
059100     exit.
059200*
059300****************************************************
059400*  aa050 - Carry One Ev's Master Fields Out Of      *
059500*          WS-Ev-Table Into Working Storage & Run   *
059600*          Its Build/Sort/Allocate/Simulate         *
059700*          Pipeline For Today, Then Carry The New   *
059800*          Soc Back Into WS-Ev-Table For Tomorrow   *
059900****************************************************
060000 aa050-Process-One-Ev-Day.
060100     move     ET-Name (ET-Ix)             to  WK-Ev-Name.
060200     move     ET-Current-Soc (ET-Ix)      to  WK-Ev-Current-Soc.
060300     move     ET-Initial-Soc (ET-Ix)      to  WK-Ev-Initial-Soc.
060400     move     ET-Target-Soc (ET-Ix)       to  WK-Ev-Target-Soc.
060500     move     ET-Loss-Rate (ET-Ix)        to  WK-Ev-Loss-Rate.
060600     move     ET-Battery-Size (ET-Ix)     to  WK-Ev-Battery-Size.
060700     move     ET-Arrival-HH (ET-Ix)       to  WK-Ev-Arrival-HH.
060800     move     ET-Arrival-MM (ET-Ix)       to  WK-Ev-Arrival-MM.
060900     move     ET-Depart-HH (ET-Ix)        to  WK-Ev-Depart-HH.
061000     move     ET-Depart-MM (ET-Ix)        to  WK-Ev-Depart-MM.
061100     move     ET-Days (ET-Ix)             to  WK-Ev-Days.
061200     move     ET-Charger-Name (ET-Ix)     to  WK-Ev-Charger-Name.
061300     move     ET-Charger-Max-Out (ET-Ix)  to  WK-Ev-Charger-Max-Out.
061400*
061500     perform  aa060-Process-One-Day  thru  aa060-Exit.
061600*
061700     move     WK-Ev-Current-Soc  to  ET-Current-Soc (ET-Ix).
061800*
061900 aa050-Exit.
062000     exit.
062100*
062200****************************************************
062300*  aa060 - One Calendar Day, Build, Sort, Allocate  *
062400*          & Simulate                                *
062500****************************************************
062600 aa060-Process-One-Day.
062700     perform  aa070-Build-Day-Table   thru  aa070-Exit.
062800     perform  aa080-Sort-Day-Table    thru  aa080-Exit.
062900     perform  aa090-Allocate-Energy   thru  aa090-Exit.
063000     perform  aa100-Simulate-Day      thru  aa100-Exit.
063100*
063200 aa060-Exit.
063300     exit.
063400*
063500****************************************************
063600*  aa070 - Build The 48 Row Day Table - Plugged     *
063700*          Flag, Availability Power & Target        *
063800*          Value Per Half Hour                      *
063900****************************************************
064000 aa070-Build-Day-Table.
064100     perform  aa071-Build-One-Day-Row  thru  aa071-Exit
064200              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
064300*
064400 aa070-Exit.
064500     exit.
064600*
064700 aa071-Build-One-Day-Row.
064800     compute  WK-Global-Ix  =  WK-Day-Start + DT-Ix - 1.
064900     set      YT-Ix  to  WK-Global-Ix.
065000*
065100     move     YT-TS-Key (YT-Ix)      to  DT-TS-Key (DT-Ix).
065200     move     WK-Global-Ix           to  DT-Global-Ix (DT-Ix).
065300*
065400     move     DT-TS-Key (DT-Ix)      to  ES-TS-Key.
065500     move     WK-Ev-Days             to  ES-EV-Days.
065600     move     WK-Ev-Arrival-HH       to  ES-Arrival-HH.
065700     move     WK-Ev-Arrival-MM       to  ES-Arrival-MM.
065800     move     WK-Ev-Depart-HH        to  ES-Depart-HH.
065900     move     WK-Ev-Depart-MM        to  ES-Depart-MM.
066000     call     "evsched"  using  EV-Sched-WS.
066100     move     ES-Plugged             to  DT-Plugged (DT-Ix).
066200*
066300     if       ES-Plugged  not =  "Y"
066400              move  zero  to  DT-Avail (DT-Ix)
066500              move  zero  to  DT-Target (DT-Ix)
066600              go to  aa071-Exit.
066700*
066800     if       Arg1  =  "PV"
066900              compute  WK-Site-Load-Kw  =  YT-PV (YT-Ix)  /  .5
067000     else
067100              compute  WK-Site-Load-Kw  =  YT-Site-Energy (YT-Ix)  /  .5.
067200*
067300     if       WK-Site-Load-Kw + WK-Ev-Charger-Max-Out  >  YT-Max-Import (YT-Ix)
067400              compute  WK-Avail  =  YT-Max-Import (YT-Ix)  -  WK-Site-Load-Kw
067500     else
067600              move     WK-Ev-Charger-Max-Out  to  WK-Avail.
067700*
067800     if       WK-Avail  <  0
067900              move  zero  to  WK-Avail.
068000*
068100     move     WK-Avail  to  DT-Avail (DT-Ix).
068200*
068300     if       Arg1  =  "EMISSION"
068400              move     YT-Carbon (YT-Ix)  to  DT-Target (DT-Ix)
068500     else
068600     if       Arg1  =  "PRICE"
068700              move     YT-Price (YT-Ix)   to  DT-Target (DT-Ix)
068800     else
068900     if       Arg1  =  "BASE"
069000              move     YT-TS-Key (YT-Ix) (12:2)  to  WK-Hour
069100              move     WK-Hour             to  DT-Target (DT-Ix)
069200     else
069300              compute  DT-Target (DT-Ix)  =  YT-PV (YT-Ix) * -1.
069400*
069500 aa071-Exit.
069600     exit.
069700*
069800****************************************************
069900*  aa080 - Stable Ascending Sort Of The Day's 48    *
070000*          Rows On Target, By Straight Insertion    *
070100****************************************************
070200 aa080-Sort-Day-Table.
070300     perform  aa081-Init-Sort-Ix  thru  aa081-Exit
070400              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
070500*
070600     perform  aa082-Insertion-Pass  thru  aa082-Exit
070700              varying  WK-Key-Ix  from  2  by  1  until  WK-Key-Ix > 48.
070800*
070900 aa080-Exit.
071000     exit.
071100*
071200 aa081-Init-Sort-Ix.
071300     move     DT-Ix  to  Sort-Ix (DT-Ix).
071400*
071500 aa081-Exit.
071600     exit.
071700*
071800 aa082-Insertion-Pass.
071900     move     Sort-Ix (WK-Key-Ix)       to  WK-Orig-Ix.
072000     move     DT-Target (WK-Orig-Ix)    to  WK-Key-Val.
072100     compute  WK-J  =  WK-Key-Ix - 1.
072200*
072300 aa082-Shift-Loop.
072400     if       WK-J  <  1
072500              go to  aa082-Place.
072600     if       DT-Target (Sort-Ix (WK-J))  not >  WK-Key-Val
072700              go to  aa082-Place.
072800     compute  WK-J1  =  WK-J + 1.
072900     move     Sort-Ix (WK-J)  to  Sort-Ix (WK-J1).
073000     subtract 1  from  WK-J.
073100     go to    aa082-Shift-Loop.
073200*
073300 aa082-Place.
073400     compute  WK-J1  =  WK-J + 1.
073500     move     WK-Orig-Ix  to  Sort-Ix (WK-J1).
073600*
073700 aa082-Exit.
073800     exit.
073900*
074000****************************************************
074100*  aa090 - Fill The Ev's Requested Energy From The  *
074200*          Front Of The Sorted Order, Cutting The   *
074300*          Last Row Back To Land On It Exactly      *
074400****************************************************
074500 aa090-Allocate-Energy.
074600     compute  WK-Requested-Energy  rounded  =
074700              (WK-Ev-Target-Soc - WK-Ev-Current-Soc) * WK-Ev-Battery-Size.
074800     if       WK-Requested-Energy  <  0
074900              move  zero  to  WK-Requested-Energy.
075000*
075100     perform  aa091-Zero-Offered  thru  aa091-Exit
075200              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
075300*
075400     move     zero  to  WK-Cum-Energy.
075500     perform  aa092-Allocate-One-Row  thru  aa092-Exit
075600              varying  WK-Orig-Ix  from  1  by  1
075700              until    WK-Orig-Ix  >  48
075800                   or   WK-Cum-Energy  not <  WK-Requested-Energy.
075900*
076000 aa090-Exit.
076100     exit.
076200*
076300 aa091-Zero-Offered.
076400     move     zero  to  DT-Offered-Power (DT-Ix).
076500*
076600 aa091-Exit.
076700     exit.
076800*
076900 aa092-Allocate-One-Row.
077000     move     Sort-Ix (WK-Orig-Ix)  to  WK-Key-Ix.
077100*
077200     if       DT-Plugged (WK-Key-Ix)  not =  "Y"
077300              go to  aa092-Exit.
077400     if       DT-Avail (WK-Key-Ix)  not >  zero
077500              go to  aa092-Exit.
077600*
077700     compute  WK-Row-Energy  rounded  =  DT-Avail (WK-Key-Ix) * .5.
077800     add      WK-Cum-Energy  WK-Row-Energy  giving  WK-Trial-Energy.
077900*
078000     if       WK-Trial-Energy  not >  WK-Requested-Energy
078100              move     DT-Avail (WK-Key-Ix)  to  DT-Offered-Power (WK-Key-Ix)
078200              move     WK-Trial-Energy        to  WK-Cum-Energy
078300              go to    aa092-Exit.
078400*
078500     compute  WK-Remaining-Energy  rounded  =
078600              WK-Requested-Energy  -  WK-Cum-Energy.
078700     compute  DT-Offered-Power (WK-Key-Ix)  rounded  =
078800              WK-Remaining-Energy  /  .5.
078900     move     WK-Requested-Energy  to  WK-Cum-Energy.
079000*
079100 aa092-Exit.
079200     exit.
079300*
079400****************************************************
079500*  aa100 - Run The Day's Optimized Power Profile    *
079600*          Back Through The Ordinary Battery Model, *
079700*          Write Results & Fold Energy Into Year    *
079800*          Table For The Next Charger                *
079900****************************************************
080000 aa100-Simulate-Day.
080100     perform  aa101-Simulate-One-Ts  thru  aa101-Exit
080200              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
080300*
080400 aa100-Exit.
080500     exit.
080600*
080700 aa101-Simulate-One-Ts.
080800     compute  WK-Offered-Energy  rounded  =  DT-Offered-Power (DT-Ix) * .5.
080900*
081000     move     WK-Ev-Current-Soc      to  EB-Current-Soc.
081100     move     WK-Ev-Initial-Soc      to  EB-Initial-Soc.
081200     move     WK-Ev-Target-Soc       to  EB-Target-Soc.
081300     move     WK-Ev-Loss-Rate        to  EB-Loss-Rate.
081400     move     WK-Ev-Battery-Size     to  EB-Battery-Size.
081500     move     WK-Offered-Energy      to  EB-Offered-Energy.
081600     move     DT-Plugged (DT-Ix)     to  EB-Plugged.
081700     call     "evbat"  using  EV-Bat-WS.
081800*
081900     move     EB-Current-Soc         to  WK-Ev-Current-Soc.
082000*
082100     move     DT-TS-Key (DT-Ix)      to  ER-TS-Key.
082200     move     WK-Ev-Name             to  ER-EV-Name.
082300     move     EB-Current-Soc         to  ER-SOC.
082400     move     EB-Energy-Input        to  ER-Energy-Input.
082500     if       DT-Plugged (DT-Ix)  =  "Y"
082600              move  1  to  ER-Plugged
082700     else
082800              move  0  to  ER-Plugged.
082900     write    EV-Result-Record.
083000*
083100     set      CT-Ix  to  ET-Charger-Ix (ET-Ix).
083200     add      EB-Energy-Input  to  CT-Day-Energy (CT-Ix, DT-Ix).
083300*
083400     set      YT-Ix  to  DT-Global-Ix (DT-Ix).
083500     if       Arg1  =  "PV"
083600              add  EB-Energy-Input  to  YT-PV (YT-Ix)
083700     else
083800              add  EB-Energy-Input  to  YT-Site-Energy (YT-Ix).
083900*
084000 aa101-Exit.
084100     exit.
084200*
084300****************************************************
084400*  aa105 - Write Today's 48 Charger-Result Rows,    *
084500*          Slot By Slot, So The File Comes Out In   *
084600*          True Timestep Order Across The Whole Run *
084700****************************************************
084800 aa105-Write-Charger-Day-Results.
084900     perform  aa106-Write-One-Slot  thru  aa106-Exit
085000              varying  DT-Ix  from  1  by  1  until  DT-Ix > 48.
085100*
085200 aa105-Exit.
085300     exit.
085400*
085500 aa106-Write-One-Slot.
085600     perform  aa107-Write-One-Charger  thru  aa107-Exit
085700              varying  CT-Ix  from  1  by  1  until  CT-Ix > CT-Count.
085800*
085900 aa106-Exit.
086000     exit.
086100*
086200 aa107-Write-One-Charger.
086300     move     DT-TS-Key (DT-Ix)             to  CR-TS-Key.
086400     move     CT-Charger-Name (CT-Ix)       to  CR-Charger-Name.
086500     move     CT-Day-Energy (CT-Ix, DT-Ix)  to  CR-Energy-Input.
086600     write    Charger-Result-Record.
086700*
086800 aa107-Exit.
086900     exit.
087000*
087100****************************************************
087200*  aa110 - Close The Four Files                     *
087300****************************************************
087400 aa110-Close-Files.
087500     close    EV-Master-File
087600              Timestep-File
087700              EV-Result-File
087800              Charger-Result-File.
087900*
088000 aa110-Exit.
088100     exit.
088200*
