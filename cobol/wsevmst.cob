000100****************************************
000200*                                       *
000300*  Record Definition For EV Fleet      *
000400*     Master File                      *
000500*     Uses EV-Name as key              *
000600****************************************
000700*  File size 96 bytes.
000800*
000900*  THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 29/01/26 vbc - Created.
001200* 03/02/26 vbc - Added EV-Charger-Capital-Cost & EV-Charger-Lifetime
001300*                so evopt does not need a second file for cost calc.
001400* 10/02/26 vbc - EV-Days-Tbl redefinition added for ss030 plug test.
001500* 18/02/26 vbc - EV-Status added - Deleted rows skipped by evsim/evopt.
001600*
001700 01  EV-Master-Record.
001800*    EV-Name is the fleet key, e.g. "EV-1".
001900     03  EV-Name                 pic x(12).
002000*    EV-Status - A = Active, D = Deleted.
002100     03  EV-Status               pic x.
002200     03  EV-Battery-Size          pic s9(4)v9(2)  comp-3.
002300*    EV-Current-Soc & EV-Target-Soc are fractions, 0 thru 1.
002400     03  EV-Current-Soc           pic s9(1)v9(4)  comp-3.
002500     03  EV-Target-Soc            pic s9(1)v9(4)  comp-3.
002600*    EV-Loss-Rate is the SOC fraction lost per timestep.
002700     03  EV-Loss-Rate             pic s9(1)v9(6)  comp-3.
002800*    EV-Arrival-Time4 redefines the HH/MM group as one 4 digit value.
002900     03  EV-Arrival-Time.
003000         05  EV-Arrival-HH        pic 9(2).
003100         05  EV-Arrival-MM        pic 9(2).
003200     03  EV-Arrival-Time4  redefines EV-Arrival-Time
003300                                  pic 9(4).
003400*    EV-Depart-Time4 redefines the HH/MM group as one 4 digit value.
003500     03  EV-Depart-Time.
003600         05  EV-Depart-HH         pic 9(2).
003700         05  EV-Depart-MM         pic 9(2).
003800     03  EV-Depart-Time4  redefines EV-Depart-Time
003900                                  pic 9(4).
004000*    EV-Days holds Mon..Sun Y/N flags.  EV-Days-Tbl redefines
004100*    it as an occurs table so ss030 can index straight to the
004200*    flag for the weekday in hand.
004300     03  EV-Days                  pic x(7).
004400     03  EV-Days-Tbl  redefines EV-Days.
004500         05  EV-Day-Flag          pic x           occurs 7.
004600     03  EV-Charger-Name          pic x(12).
004700     03  EV-Charger-Max-Out       pic s9(4)v9(2)  comp-3.
004800     03  EV-Charger-Capital-Cost  pic s9(7)v9(2)  comp-3.
004900     03  EV-Charger-Lifetime      pic 9(3)        comp.
005000*    EV-Last-Changed-Date is ccyymmdd, admin use only.
005100     03  EV-Last-Changed-Date     pic 9(8)        comp.
005200     03  filler                   pic x(11).
005300*
