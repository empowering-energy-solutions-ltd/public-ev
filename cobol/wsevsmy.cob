000100****************************************
000200*                                       *
000300*  Record Definition For EV Summary   *
000400*     File - One Row Per Control      *
000500*     Method Run                      *
000600****************************************
000700*  File size 44 bytes.
000800*
000900* 12/02/26 vbc - Created - evsite writes one row per run, evopt reads
001000*                them all back to build the Final footing blocks.
001100*
001200 01  EV-Summary-Record.
001300*    SM-Control-Method is BASE, EMISSION, PRICE or PV.
001400     03  SM-Control-Method    pic x(08).
001500     03  SM-Base-KWH          pic s9(9)v9(2)  comp-3.
001600     03  SM-Sim-KWH           pic s9(9)v9(2)  comp-3.
001700     03  SM-Diff-KWH          pic s9(9)v9(2)  comp-3.
001800     03  SM-Capex             pic s9(9)v9(2)  comp-3.
001900     03  SM-Opex              pic s9(9)v9(2)  comp-3.
002000     03  SM-Capacity          pic s9(7)v9(2)  comp-3.
002100     03  SM-Lifetime          pic 9(3)        comp.
002200     03  filler               pic x(04).
002300*
