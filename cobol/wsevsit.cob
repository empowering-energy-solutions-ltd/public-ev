000100****************************************
000200*                                       *
000300*  Record Definition For Site Result   *
000400*     File - Site Per-Timestep Output  *
000500****************************************
000600*  File size 44 bytes.
000700*
000800* 29/01/26 vbc - Created.
000900*
001000 01  Site-Result-Record.
001100     03  SR-TS-Key            pic x(16).
001200*    SR-Site-Energy is base demand, kWh.
001300     03  SR-Site-Energy       pic s9(7)v9(3)  comp-3.
001400*    SR-EV-Energy is EV charging added, kWh.
001500     03  SR-EV-Energy         pic s9(7)v9(3)  comp-3.
001600*    SR-Total-Energy is base plus EV, kWh.
001700     03  SR-Total-Energy      pic s9(7)v9(3)  comp-3.
001800     03  filler               pic x(04).
001900*
