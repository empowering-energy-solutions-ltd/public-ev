000100****************************************************************
000200*                                                               *
000300*             Fleet Charging Per-Timestep Battery Model        *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000***
001100      program-id.         evbat.
001200***
001300*    author.             V B Coen FBCS, FIDM, FIDPM, 15/03/1984
001400*                        For Applewood Computers.
001500***
001600*    installation.       Applewood Computers, Lion Mill, Dursley, Glos.
001700***
001800*    date-written.       15/03/1984.
001900***
002000*    date-compiled.
002100***
002200*    security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500***
002600*    remarks.            Battery State-Of-Charge Model, One Timestep.
002700*                        Applies standing losses, resets an unplugged
002800*                        battery to its initial charge, then accepts
002900*                        as much of the offered energy as the target
003000*                        state of charge allows, clamping the last
003100*                        slice so the battery never overshoots target.
003200***
003300*    version.            1.00 of 15/03/84  14:00.
003400****
003500*
003600* changes:
003700* 02/04/1984 vbc -       Created for fleet battery modelling.
003800* 19/07/1991 vbc -       Standing loss now applied every timestep
003900*                        regardless of plug state, per site query.
004000* 14/09/1998 vbc -       Year 2000 readiness review - no Date fields
004100*                        in this module, no change required.
004200* 16/04/2024 vbc         Copyright notice update superseding all
004300*                        previous notices.
004400* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004500* 04/02/2026 vbc -       Re-cast as EVBAT for the EV fleet charging
004600*                        batch - added the reset-to-initial-soc step
004700*                        on unplug, no change to calling convention.
004800* 11/02/2026 vbc -       EB-Initial-Soc added to linkage - the reset
004900*                        value was missing, found testing evsim.
005000*
005100*************************************************************************
005200*
005300* Copyright Notice.
005400* ****************
005500*
005600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005700*
005800* These files and programs are part of the Applewood Computers Accounting
005900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006000*
006100* This program is now free software; you can redistribute it and/or modify it
006200* under the terms listed here and of the GNU General Public License as
006300* published by the Free Software Foundation; version 3 and later as revised
006400* for PERSONAL USAGE ONLY and that includes for use within a business but
006500* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006600*
006700* Persons interested in repackaging, redevelopment for the purpose of resale or
006800* distribution in a rental or hire mode must get in touch with the copyright
006900* holder with your commercial plans and proposals.
007000*
007100* ACAS is distributed in the hope that it will be useful, but WITHOUT
007200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007400* for more details. If it breaks, you own both pieces but I will endeavour
007500* to fix it, providing you tell me about the problem.
007600*
007700* You should have received a copy of the GNU General Public License along
007800* with ACAS; see the file COPYING.  If not, write to the Free Software
007900* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
008000*
008100*************************************************************************
008200*
008300 environment              division.
008400*========================
008500*
008600 configuration            section.
008700*------------------------
008800 source-computer.         IBM-370.
008900 object-computer.         IBM-370.
009000 special-names.
009100     class  EV-Yn-Char    is "Y" "N".
009200*
009300 input-output             section.
009400*------------------------
009500*    No files - linkage driven subprogram, called once per EV per
009600*    timestep by evsim and evopt.
009700*
009800 data                     division.
009900*========================
010000 working-storage  section.
010100*------------------------
010200*
010300 01  WS-Soc-Work.
010400     03  WK-Tentative-Soc      pic s9(1)v9(4)  comp-3.
010500     03  WK-Tentative-Stored   pic s9(5)v9(3)  comp-3.
010600     03  WK-Target-Stored      pic s9(5)v9(3)  comp-3.
010700     03  WK-Requested-Energy   pic s9(5)v9(3)  comp-3.
010800     03  filler                pic x(04).
010900*
011000 01  WS-Soc-Work-Alt  redefines  WS-Soc-Work.
011100     03  WKA-Packed-View       pic x(18).
011200*
011300 01  WS-Counters.
011400     03  WK-Call-Count         pic 9(7)  comp.
011500     03  WK-Clamp-Count        pic 9(7)  comp.
011600     03  filler                pic x(04).
011700*
011800 01  WS-Counters-Alt  redefines  WS-Counters.
011900     03  WKC-Packed-View       pic x(14).
012000*
012100 linkage                  section.
012200*------------------------
012300*
012400 copy  "wsevbat.cob".
012500*
012600 procedure  division  using  EV-Bat-WS.
012700*=========================================
012800*
012900 bb000-Main.
013000     add      1  to  WK-Call-Count.
013100     perform  bb010-Apply-Losses    thru  bb010-Exit.
013200     perform  bb020-Check-Plugged   thru  bb020-Exit.
013300     go to    bb000-Main-Exit.
013400*
013500****************************************************
013600*  bb010 - Standing Loss, Applied Every Timestep    *
013700*          Whether Or Not The EV Is Plugged In      *
013800****************************************************
013900 bb010-Apply-Losses.
014000     subtract EB-Loss-Rate  from  EB-Current-Soc.
014100*
014200 bb010-Exit.
014300     exit.
014400*
014500****************************************************
014600*  bb020 - If Not Plugged, Reset Soc & Zero The     *
014700*          Energy Input, Else Go On To The Full     *
014800*          Check                                    *
014900****************************************************
015000 bb020-Check-Plugged.
015100     if       EB-Plugged  not =  "Y"
015200              move  EB-Initial-Soc  to  EB-Current-Soc
015300              move  zero            to  EB-Energy-Input
015400              go to  bb020-Exit.
015500*
015600     perform  bb030-Check-Full  thru  bb030-Exit.
015700*
015800 bb020-Exit.
015900     exit.
016000*
016100****************************************************
016200*  bb030 - If Target Already Reached, Zero The      *
016300*          Energy Input, Else Accept What The       *
016400*          Target Allows                            *
016500****************************************************
016600 bb030-Check-Full.
016700     if       EB-Current-Soc  =  EB-Target-Soc
016800              move  zero  to  EB-Energy-Input
016900              go to  bb030-Exit.
017000*
017100     perform  bb040-Accept-Energy  thru  bb040-Exit.
017200*
017300 bb030-Exit.
017400     exit.
017500*
017600****************************************************
017700*  bb040 - Accept As Much Of The Offered Energy As *
017800*          The Target Soc Allows, Clamping The     *
017900*          Last Slice So Soc Never Overshoots      *
018000****************************************************
018100 bb040-Accept-Energy.
018200     compute  WK-Tentative-Stored  rounded  =
018300              (EB-Current-Soc * EB-Battery-Size) + EB-Offered-Energy.
018400     compute  WK-Target-Stored  rounded  =
018500              EB-Battery-Size * EB-Target-Soc.
018600*
018700     if       WK-Tentative-Stored  not >  WK-Target-Stored
018800              move     EB-Offered-Energy  to  EB-Energy-Input
018900              compute  EB-Current-Soc  rounded  =
019000                       WK-Tentative-Stored / EB-Battery-Size
019100              go to    bb040-Exit.
019200*
019300     add      1  to  WK-Clamp-Count.
019400     compute  WK-Requested-Energy  rounded  =
019500              (EB-Target-Soc - EB-Current-Soc) * EB-Battery-Size.
019600     move     WK-Requested-Energy  to  EB-Energy-Input.
019700     move     EB-Target-Soc        to  EB-Current-Soc.
019800*
019900 bb040-Exit.
020000     exit.
020100*
020200 bb000-Main-Exit.
020300     exit     program.
020400*
