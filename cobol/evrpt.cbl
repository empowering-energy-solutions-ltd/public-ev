000100****************************************************************
000200*                                                               *
000300*       Fleet Charging - Summary Report, All Methods           *
000400*                                                               *
000500*            Uses RW (Report Writer for prints)                *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*========================
001100*
001200      program-id.       evrpt.
001300***
001400*    author.           Vincent B Coen FBCS, FIDM, FIDPM, 11/10/1982.
001500*                      For Applewood Computers.
001600***
001700*    installation.     Applewood Computers, Lion Mill, Dursley, Glos.
001800***
001900*    date-written.     11/10/1982.
002000***
002100*    date-compiled.
002200***
002300*    security.         Copyright (C) 1976-2026, Vincent Bryan Coen.
002400*                      Distributed under the GNU General Public License.
002500*                      See the file COPYING for details.
002600***
002700*    remarks.          Reads back the one row per control method that
002800*                      EVSITE wrote to EV-Summary-File and prints the
002900*                      Cost/Summary block for each method as a Report
003000*                      Writer detail group, with a final footing giving
003100*                      the grand total additional consumption across
003200*                      every method run this year.
003300*
003400*    called modules.   none.
003500*
003600*    files used.       EV-Summary-File  (in)
003700*                      Summary-Report   (out, print)
003800*
003900*    version.          1.00 of 11/10/82  14:00.
004000****
004100*
004200* changes:
004300* 11/10/1982 vbc -       Created - first cut of the summary print.
004400* 04/03/1991 vbc -       Capacity & Opex now printed from the method's
004500*                        own row, were picking up the previous group's
004600*                        figure on page overflow.
004700* 23/09/1998 vbc -       Year 2000 readiness review - report carries
004800*                        no date fields of its own, no change needed.
004900* 16/04/2024 vbc         Copyright notice update superseding all
005000*                        previous notices.
005100* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005200* 13/02/2026 vbc -       Recast as EVRPT for the EV fleet charging
005300*                        batch - now reads EV-Summary-File, was a
005400*                        payroll vacation print.
005500*
005600*************************************************************************
005700*
005800* Copyright Notice.
005900* ****************
006000*
006100* This notice supersedes all prior copyright notices & was updated 2024-04-16.
006200*
006300* These files and programs are part of the Applewood Computers Accounting
006400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006500*
006600* This program is now free software; you can redistribute it and/or modify it
006700* under the terms listed here and of the GNU General Public License as
006800* published by the Free Software Foundation; version 3 and later as revised
006900* for PERSONAL USAGE ONLY and that includes for use within a business but
007000* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007100*
007200* Persons interested in repackaging, redevelopment for the purpose of resale or
007300* distribution in a rental or hire mode must get in touch with the copyright
007400* holder with your commercial plans and proposals.
007500*
007600* ACAS is distributed in the hope that it will be useful, but WITHOUT
007700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007900* for more details. If it breaks, you own both pieces but I will endeavour
008000* to fix it, providing you tell me about the problem.
008100*
008200* You should have received a copy of the GNU General Public License along
008300* with ACAS; see the file COPYING.  If not, write to the Free Software
008400* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
008500*
008600*************************************************************************
008700*
008800 environment              division.
008900*========================
009000*
009100 configuration            section.
009200*------------------------
009300 source-computer.         IBM-370.
009400 object-computer.         IBM-370.
009500 special-names.
009600     C01  is  TOP-OF-FORM.
009700*
009800 input-output             section.
009900*------------------------
010000 file-control.
010100     select  EV-Summary-File  assign       "EVSUMRES"
010200                              organization  line sequential
010300                              status        Sum-Status.
010400*
010500     select  Summary-Report   assign       "EVSUMRPT"
010600                              organization  line sequential
010700                              status        Rpt-Status.
010800*
010900 data                     division.
011000*========================
011100*
011200 file section.
011300*
011400 fd  EV-Summary-File.
011500*
011600 copy  "wsevsmy.cob".
011700*
011800 fd  Summary-Report.
011900*
012000 01  Summary-Print-Line      pic x(132).
012100*
012200 working-storage  section.
012300*------------------------
012400*
012500 77  Prog-Name                pic x(17)  value "evrpt  v1.00.0026".
012600*
012700 01  WS-File-Status.
012800     03  Sum-Status            pic xx  value zero.
012900     03  Rpt-Status            pic xx  value zero.
013000     03  filler                pic x(04).
013100*
013200*    WS-File-Status-Alt lets the two status codes be tested together
013300*    as one 4-byte picture on a bad-open, rather than byte by byte.
013400 01  WS-File-Status-Alt  redefines  WS-File-Status.
013500     03  WFA-Both-Status        pic x(04).
013600*
013700 01  WS-Switches.
013800     03  WS-Sum-Eof             pic x  value "N".
013900     03  filler                 pic x(04).
014000*
014100 01  WS-Page-Counter            pic 9(3)  comp  value zero.
014200*
014300 01  WS-Counters.
014400     03  WK-Rec-Count           pic 9(5)  comp.
014500     03  filler                 pic x(04).
014600*
014700*    WS-Counters-Alt gives Dsplay access to the packed comp count
014800*    for the trace line below without an extra move.
014900 01  WS-Counters-Alt  redefines  WS-Counters.
015000     03  WCA-Rec-Count-Packed   pic x(02).
015100     03  filler                 pic x(04).
015200*
015300 01  Error-Messages.
015400     03  EM210  pic x(40)  value "EM210 Cannot open EV-Summary-File    - ".
015500     03  EM220  pic x(40)  value "EM220 Cannot open Summary-Report     - ".
015600     03  filler  pic x(04).
015700*
015800*    Error-Messages-Alt lets the whole block be zeroised as one move
015900*    when a future message is added & needs a blank slate first.
016000 01  Error-Messages-Alt  redefines  Error-Messages.
016100     03  EMA-Whole-Block        pic x(84).
016200*
016300 Report section.
016400*===============
016500*
016600 RD  Summary-Report
016700     control      Final
016800     Page Limit   60
016900     Heading      1
017000     First Detail 4
017100     Last  Detail 56.
017200*
017300 01  Summary-Page-Head  Type Page Heading.
017400     03  line  1.
017500         05  col   1     pic x(17)   source Prog-Name.
017600         05  col  45     pic x(39)   value "EV Fleet Charging - Cost / Summary Report".
017700         05  col 124     pic x(5)    value "Page ".
017800         05  col 129     pic zz9     source Page-Counter.
017900     03  line  3.
018000         05  col   2                 value "Control Method".
018100*
018200*    One block per control method - the figures are already totalled
018300*    across every charger on the site by Evsite before this row was
018400*    written, so the detail line below simply carries them through.
018500 01  Method-Detail  Type is Detail  line plus 2.
018600     03  col   2     pic x(8)            source Sm-Control-Method.
018700     03  col  20     pic x(33)
018800         value "Consumption w/o chargers (kWh) -".
018900     03  col  54     pic zz,zzz,zz9.99   source Sm-Base-KWH.
019000     03  line plus 1.
019100     03  col  20     pic x(33)
019200         value "Consumption with chargers (kWh) -".
019300     03  col  54     pic zz,zzz,zz9.99   source Sm-Sim-KWH.
019400     03  line plus 1.
019500     03  col  20     pic x(33)
019600         value "Additional consumption    (kWh) -".
019700     03  col  54     pic zz,zzz,zz9.99   source Sm-Diff-KWH.
019800     03  line plus 1.
019900     03  col  20     pic x(33)
020000         value "Installed charger capacity (kW) -".
020100     03  col  54     pic zz,zz9.99       source Sm-Capacity.
020200     03  line plus 1.
020300     03  col  20     pic x(33)
020400         value "Cost of chargers,          GBP  -".
020500     03  col  54     pic zz,zzz,zz9.99   source Sm-Capex.
020600     03  line plus 1.
020700     03  col  20     pic x(33)
020800         value "Maintenance cost per year, GBP  -".
020900     03  col  54     pic zz,zzz,zz9.99   source Sm-Opex.
021000*
021100 01  Grand-Footing   Type Control Footing Final  line plus 3.
021200     03  col   2     pic x(37)
021300         value "Grand Total Extra kWh, All Methods -".
021400     03  col  54     pic zz,zzz,zz9.99   sum Sm-Diff-KWH.
021500*
021600 procedure division.
021700*=========================================
021800*
021900 aa000-Main                  section.
022000*************************************
022100     display  Prog-Name  " Starting.".
022200     perform  aa010-Open-Files       thru  aa010-Exit.
022300     initiate Summary-Report.
022400     perform  aa020-Process-Records  thru  aa020-Exit
022500              until    WS-Sum-Eof  =  "Y".
022600     terminate Summary-Report.
022700     perform  aa030-Close-Files      thru  aa030-Exit.
022800     display  Prog-Name  " Recs - "  WK-Rec-Count.
022900     goback.
023000*
023100****************************************************
023200*  aa010 - Open The Input Summary File & The Print  *
023300*          File For The Report                     *
023400****************************************************
023500 aa010-Open-Files.
023600     move     zero  to  WK-Rec-Count.
023700     open     input   EV-Summary-File.
023800     if       Sum-Status  not =  "00"
023900              display  EM210  Sum-Status
024000              goback.
024100*
024200     open     output  Summary-Report.
024300     if       Rpt-Status  not =  "00"
024400              display  EM220  Rpt-Status
024500              goback.
024600*
024700 aa010-Exit.
024800     exit.
024900*
025000****************************************************
025100*  aa020 - Read One Summary Row & Generate Its      *
025200*          Detail Block - Report Writer Fires The   *
025300*          Grand Total Footing At End Of File       *
025400****************************************************
025500 aa020-Process-Records.
025600     read     EV-Summary-File  at end
025700              move  "Y"  to  WS-Sum-Eof
025800              go to  aa020-Exit.
025900*
026000     add      1  to  WK-Rec-Count.
026100     generate Method-Detail.
026200*
026300 aa020-Exit.
026400     exit.
026500*
026600****************************************************
026700*  aa030 - Close Both Files                         *
026800****************************************************
026900 aa030-Close-Files.
027000     close    EV-Summary-File
027100              Summary-Report.
027200*
027300 aa030-Exit.
027400     exit.
027500*
