000100****************************************************************
000200*                                                               *
000300*            Fleet Charging - Simulated Fleet Builder          *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000      program-id.       evmast.
001100***
001200*    author.           Vincent B Coen FBCS, FIDM, FIDPM, 03/06/1979.
001300*                      For Applewood Computers.
001400***
001500*    installation.     Applewood Computers, Lion Mill, Dursley, Glos.
001600***
001700*    date-written.     03/06/1979.
001800***
001900*    date-compiled.
002000***
002100*    security.         Copyright (C) 1976-2026, Vincent Bryan Coen.
002200*                      Distributed under the GNU General Public License.
002300*                      See the file COPYING for details.
002400***
002500*    remarks.          Simulated Fleet Builder.
002600*                      Builds N EV-Master records for a test fleet -
002700*                      battery size drawn from a deterministic linear
002800*                      congruential generator between the supplied min
002900*                      and max, one charger wired to each EV, fleet
003000*                      wide default schedule and SOC targets applied.
003100*
003200*            Call proc: evmast arg1 arg2 arg3 arg4
003300*                       where arg1 = fleet size N, e.g. 0010
003400*                             arg2 = min battery size kWh, e.g. 030.00
003500*                             arg3 = max battery size kWh, e.g. 080.00
003600*                             arg4 = charger max output kW, e.g. 007.00
003700*
003800*    version.          1.00 of 03/06/79  10:00.
003900****
004000*
004100* changes:
004200* 11/09/1979 vbc -       Created - first cut of the fleet builder.
004300* 24/03/1986 vbc -       EV-Days default widened to 7 bytes, was a
004400*                        5 byte Mon-Fri only flag - site wanted
004500*                        weekend opt-in.
004600* 18/09/1998 vbc -       Year 2000 readiness review - EV-Last-Changed
004700*                        -Date now carries full CCYY, was YY only.
004800* 16/04/2024 vbc         Copyright notice update superseding all
004900*                        previous notices.
005000* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005100* 29/01/2026 vbc -       Re-cast as EVMAST for the EV fleet charging
005200*                        batch - charger fields folded into the
005300*                        master record, no separate charger file.
005400* 03/02/2026 vbc -       Added EV-Charger-Capital-Cost & Lifetime
005500*                        defaults so evopt does not need a second
005600*                        parameter file for the cost calculation.
005700* 18/02/2026 vbc -       EV-Status added, set to "A" on build - lets
005800*                        evsim/evopt skip deleted rows later without
005900*                        a file re-org.
006000*
006100*************************************************************************
006200*
006300* Copyright Notice.
006400* ****************
006500*
006600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
006700*
006800* These files and programs are part of the Applewood Computers Accounting
006900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007000*
007100* This program is now free software; you can redistribute it and/or modify it
007200* under the terms listed here and of the GNU General Public License as
007300* published by the Free Software Foundation; version 3 and later as revised
007400* for PERSONAL USAGE ONLY and that includes for use within a business but
007500* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007600*
007700* Persons interested in repackaging, redevelopment for the purpose of resale or
007800* distribution in a rental or hire mode must get in touch with the copyright
007900* holder with your commercial plans and proposals.
008000*
008100* ACAS is distributed in the hope that it will be useful, but WITHOUT
008200* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008300* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008400* for more details. If it breaks, you own both pieces but I will endeavour
008500* to fix it, providing you tell me about the problem.
008600*
008700* You should have received a copy of the GNU General Public License along
008800* with ACAS; see the file COPYING.  If not, write to the Free Software
008900* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
009000*
009100*************************************************************************
009200*
009300 environment              division.
009400*========================
009500*
009600 configuration            section.
009700*------------------------
009800 source-computer.         IBM-370.
009900 object-computer.         IBM-370.
010000 special-names.
010100     class  EV-Status-Char  is "A" "D".
010200*
010300 input-output             section.
010400*------------------------
010500 file-control.
010600     select  EV-Master-File  assign        "EVMASTER"
010700                             organization   line sequential
010800                             status         EV-Master-Status.
010900*
011000 data                     division.
011100*========================
011200*
011300 file section.
011400*
011500 fd  EV-Master-File.
011600*
011700 copy  "wsevmst.cob".
011800*
011900 working-storage  section.
012000*------------------------
012100*
012200 77  Prog-Name                pic x(17)  value "evmast v1.00.0026".
012300*
012400 01  WS-File-Status.
012500     03  EV-Master-Status     pic xx  value zero.
012600     03  filler                pic x(04).
012700*
012800 01  WS-Args-Work.
012900     03  WK-Fleet-Count        pic 9(4).
013000     03  WK-Min-Battery        pic 9(3)v9(2).
013100     03  WK-Max-Battery        pic 9(3)v9(2).
013200     03  WK-Charger-Kw         pic 9(3)v9(2).
013300     03  filler                pic x(04).
013400*
013500 01  WS-Args-Alt  redefines  WS-Args-Work.
013600     03  WKA-Raw               pic x(16).
013700*
013800 01  WS-Lcg-Work.
013900     03  WK-Lcg-Seed           pic 9(9)   comp.
014000     03  WK-Lcg-Temp           pic 9(13)  comp.
014100     03  WK-Lcg-Quot           pic 9(5)   comp.
014200     03  filler                pic x(04).
014300*
014400 01  WS-Counters.
014500     03  WK-Ev-Ix              pic 9(4)  comp.
014600     03  WK-Recs-Out           pic 9(7)  comp.
014700     03  filler                pic x(04).
014800*
014900 01  WS-Names-Work.
015000     03  WK-Ev-Ix-Edit         pic 9(4).
015100     03  WK-Ev-Name            pic x(12).
015200     03  WK-Charger-Name       pic x(12).
015300*
015400 01  Error-Messages.
015500     03  EM001                 pic x(58)
015600         value "EM001 Invalid args - needs Count, Min, Max & Charger Kw".
015700     03  EM002                 pic x(44)
015800         value "EM002 Failed to open EV-Master-File, status ".
015900*
016000 01  Arg1                     pic x(4)  value spaces.
016100 01  Arg2                     pic x(6)  value spaces.
016200 01  Arg3                     pic x(6)  value spaces.
016300 01  Arg4                     pic x(6)  value spaces.
016400*
016500 procedure division chaining Arg1
016600                             Arg2
016700                             Arg3
016800                             Arg4.
016900*
017000 aa000-Main                  section.
017100*************************************
017200     display  Prog-Name  " Starting".
017300     perform  aa010-Validate-Args  thru  aa010-Exit.
017400     perform  aa020-Open-Files     thru  aa020-Exit.
017500     perform  aa030-Init-Lcg       thru  aa030-Exit.
017600*
017700     perform  aa050-Build-One-Ev  thru  aa050-Exit
017800              varying  WK-Ev-Ix  from  1  by  1
017900              until    WK-Ev-Ix > WK-Fleet-Count.
018000*
018100     perform  aa070-Close-Files   thru  aa070-Exit.
018200     display  Prog-Name  " Ev Recs Written - " WK-Recs-Out.
018300     goback.
018400*
018500****************************************************
018600*  aa010 - Check The Four Chained Args Are Present  *
018700*          & Convert Them To Working Numerics       *
018800****************************************************
018900 aa010-Validate-Args.
019000     if       Arg1  =  spaces  or
019100              Arg2  =  spaces  or
019200              Arg3  =  spaces  or
019300              Arg4  =  spaces
019400              display  EM001
019500              goback.
019600*
019700     move     Arg1  to  WK-Fleet-Count.
019800     move     Arg2  to  WK-Min-Battery.
019900     move     Arg3  to  WK-Max-Battery.
020000     move     Arg4  to  WK-Charger-Kw.
020100*
020200 aa010-Exit.
020300     exit.
020400*
020500****************************************************
020600*  aa020 - Open The Fleet Output File               *
020700****************************************************
020800 aa020-Open-Files.
020900     open     output  EV-Master-File.
021000     if       EV-Master-Status  not =  "00"
021100              display  EM002  EV-Master-Status
021200              goback.
021300*
021400 aa020-Exit.
021500     exit.
021600*
021700****************************************************
021800*  aa030 - Seed The Battery-Size Generator          *
021900*          A Fixed Seed Keeps Runs Reproducible     *
022000****************************************************
022100 aa030-Init-Lcg.
022200     compute  WK-Lcg-Seed  =  (WK-Fleet-Count * 104729) + 12345.
022300*
022400 aa030-Exit.
022500     exit.
022600*
022700****************************************************
022800*  aa050 - Build One Ev-Master Row & Write It       *
022900****************************************************
023000 aa050-Build-One-Ev.
023100     perform  aa060-Next-Lcg-Value  thru  aa060-Exit.
023200*
023300     move     WK-Ev-Ix  to  WK-Ev-Ix-Edit.
023400     move     spaces    to  WK-Ev-Name  WK-Charger-Name.
023500     string   "EV-"            delimited by size
023600              WK-Ev-Ix-Edit    delimited by size
023700                   into  WK-Ev-Name.
023800     string   "Charger-"       delimited by size
023900              WK-Ev-Ix-Edit    delimited by size
024000                   into  WK-Charger-Name.
024100*
024200     move     WK-Ev-Name          to  EV-Name.
024300     move     "A"                to  EV-Status.
024400     compute  EV-Battery-Size  rounded  =
024500              WK-Min-Battery +
024600              (((WK-Max-Battery - WK-Min-Battery) * WK-Lcg-Seed)
024700                   / 268435456).
024800     move     .5000              to  EV-Current-Soc.
024900     move     1.0000             to  EV-Target-Soc.
025000     move     zero               to  EV-Loss-Rate.
025100     move     08                 to  EV-Arrival-HH.
025200     move     00                 to  EV-Arrival-MM.
025300     move     17                 to  EV-Depart-HH.
025400     move     00                 to  EV-Depart-MM.
025500     move     "YYYYYNN"          to  EV-Days.
025600     move     WK-Charger-Name    to  EV-Charger-Name.
025700     move     WK-Charger-Kw      to  EV-Charger-Max-Out.
025800     move     12000.00           to  EV-Charger-Capital-Cost.
025900     move     030                to  EV-Charger-Lifetime.
026000     move     zero               to  EV-Last-Changed-Date.
026100*
026200     write    EV-Master-Record.
026300     add      1  to  WK-Recs-Out.
026400*
026500 aa050-Exit.
026600     exit.
026700*
026800****************************************************
026900*  aa060 - Advance The Lcg One Step                 *
027000****************************************************
027100 aa060-Next-Lcg-Value.
027200     compute  WK-Lcg-Temp  =  (WK-Lcg-Seed * 7141) + 54773.
027300     divide   WK-Lcg-Temp  by  268435456  giving  WK-Lcg-Quot
027400              remainder  WK-Lcg-Seed.
027500*
027600 aa060-Exit.
027700     exit.
027800*
027900****************************************************
028000*  aa070 - Close The Fleet Output File              *
028100****************************************************
028200 aa070-Close-Files.
028300     close    EV-Master-File.
028400*
028500 aa070-Exit.
028600     exit.
028700*
