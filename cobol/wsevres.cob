000100****************************************
000200*                                       *
000300*  Record Definition For EV Result     *
000400*     File - Per-EV Per-Timestep       *
000500*     Output                           *
000600****************************************
000700*  File size 40 bytes.
000800*
000900* 29/01/26 vbc - Created.
001000*
001100 01  EV-Result-Record.
001200     03  ER-TS-Key            pic x(16).
001300     03  ER-EV-Name           pic x(12).
001400*    ER-SOC is the SOC after this timestep.
001500     03  ER-SOC               pic s9(1)v9(4)  comp-3.
001600*    ER-Energy-Input is kWh delivered this timestep.
001700     03  ER-Energy-Input      pic s9(5)v9(3)  comp-3.
001800*    ER-Plugged - 1 = plugged, 0 = not.
001900     03  ER-Plugged           pic 9(1).
002000     03  filler               pic x(05).
002100*
