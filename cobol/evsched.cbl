000100****************************************************************
000200*                                                               *
000300*            Fleet Charging Schedule / Plug Test               *
000400*                                                               *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000***
001100      program-id.         evsched.
001200***
001300*    author.             V B Coen FBCS, FIDM, FIDPM, 01/11/1985
001400*                        For Applewood Computers.
001500***
001600*    installation.       Applewood Computers, Lion Mill, Dursley, Glos.
001700***
001800*    date-written.       01/11/1985.
001900***
002000*    date-compiled.
002100***
002200*    security.           Copyright (C) 1976-2026, Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public License.
002400*                        See the file COPYING for details.
002500***
002600*    remarks.            Schedule / Plug-In Window Test.
002700*                        Works out the day of the week for a timestep
002800*                        key and whether the EV in hand is plugged in,
002900*                        i.e. its connected day flag is Y and the
003000*                        timestep clock falls inside its arrival and
003100*                        departure window, both ends included.
003200***
003300*    version.            1.00 of 01/11/85  09:00.
003400****
003500*
003600* changes:
003700* 14/11/1985 vbc -       Created for fleet charger scheduling work.
003800* 02/06/1989 vbc -       Window test now inclusive at both ends, was
003900*                        exclusive at departure - reported by site.
004000* 22/09/1998 vbc -       Year 2000 readiness - CCYY carried throughout,
004100*                        century no longer assumed as fixed 19.
004200* 16/04/2024 vbc         Copyright notice update superseding all
004300*                        previous notices.
004400* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
004500* 04/02/2026 vbc -       Re-cast as EVSCHED for the EV fleet charging
004600*                        batch - weekday calc now Zeller's congruence
004700*                        in place of the old day-count table, no
004800*                        change to calling convention.
004900*
005000*************************************************************************
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005600*
005700* These files and programs are part of the Applewood Computers Accounting
005800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005900*
006000* This program is now free software; you can redistribute it and/or modify it
006100* under the terms listed here and of the GNU General Public License as
006200* published by the Free Software Foundation; version 3 and later as revised
006300* for PERSONAL USAGE ONLY and that includes for use within a business but
006400* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
006500*
006600* Persons interested in repackaging, redevelopment for the purpose of resale or
006700* distribution in a rental or hire mode must get in touch with the copyright
006800* holder with your commercial plans and proposals.
006900*
007000* ACAS is distributed in the hope that it will be useful, but WITHOUT
007100* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007300* for more details. If it breaks, you own both pieces but I will endeavour
007400* to fix it, providing you tell me about the problem.
007500*
007600* You should have received a copy of the GNU General Public License along
007700* with ACAS; see the file COPYING.  If not, write to the Free Software
007800* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
007900*
008000*************************************************************************
008100*
008200 environment              division.
008300*========================
008400*
008500 configuration            section.
008600*------------------------
008700 source-computer.         IBM-370.
008800 object-computer.         IBM-370.
008900 special-names.
009000     class  EV-Yn-Char       is "Y" "N"
009100     class  EV-Weekday-Char  is "1" "2" "3" "4" "5" "6" "7".
009200*
009300 input-output             section.
009400*------------------------
009500*    No files - linkage driven subprogram, called once per EV per
009600*    timestep by evsim and evopt.
009700*
009800 data                     division.
009900*========================
010000 working-storage  section.
010100*------------------------
010200*
010300 01  WS-Date-Work.
010400     03  WK-CCYY              pic 9(4).
010500     03  WK-CCYY-R  redefines WK-CCYY.
010600         05  WK-CC            pic 9(2).
010700         05  WK-YY            pic 9(2).
010800     03  WK-Month             pic 9(2).
010900     03  WK-Day               pic 9(2).
011000     03  filler               pic x(04).
011100*
011200 01  WS-Zeller-Work.
011300     03  WK-M                 pic 9(2)  comp.
011400     03  WK-Y                 pic 9(4)  comp.
011500     03  WK-K                 pic 9(2)  comp.
011600     03  WK-J                 pic 9(2)  comp.
011700     03  WK-T1                pic 9(2)  comp.
011800     03  WK-T2                pic 9(2)  comp.
011900     03  WK-T4                pic 9(2)  comp.
012000     03  WK-T5                pic 9(2)  comp.
012100     03  WK-T6                pic 9(3)  comp.
012200     03  WK-Sum               pic 9(4)  comp.
012300     03  WK-Mod-Q              pic 9(2)  comp.
012400     03  WK-H                 pic 9(1)  comp.
012500     03  WK-H-Idx             pic 9(1)  comp.
012600     03  filler               pic x(04).
012700*
012800 01  WS-Weekday-Table.
012900*    Zeller's h is 0=Sat, 1=Sun, 2=Mon ... 6=Fri.  This table maps
013000*    h+1 straight across to our house weekday numbering, 1=Mon
013100*    through 7=Sun, the same numbering the EV-Days-Tbl flags use.
013200     03  HW-String            pic x(07)  value "6712345".
013300     03  HW-Tbl  redefines HW-String.
013400         05  HW-Entry         pic x      occurs 7.
013500*
013600 01  WS-Window-Work.
013700     03  WK-Key-Time.
013800         05  WK-Key-HH        pic 9(2).
013900         05  WK-Key-MM        pic 9(2).
014000     03  WK-Key-Time4  redefines WK-Key-Time
014100                                pic 9(4).
014200     03  WK-Arr-Mins          pic 9(4)  comp.
014300     03  WK-Dep-Mins          pic 9(4)  comp.
014400     03  WK-Now-Mins          pic 9(4)  comp.
014500     03  WK-In-Window         pic x.
014600     03  filler               pic x(04).
014700*
014800 linkage                  section.
014900*------------------------
015000*
015100 copy  "wsevsch.cob".
015200*
015300 procedure  division  using  EV-Sched-WS.
015400*=========================================
015500*
015600 ss000-Main.
015700     perform  ss010-Weekday-Of-Date  thru  ss010-Exit.
015800     perform  ss020-Time-In-Window   thru  ss020-Exit.
015900     perform  ss030-Plugged-Test     thru  ss030-Exit.
016000     go to    ss000-Main-Exit.
016100*
016200****************************************************
016300*  ss010 - Work Out The Weekday For ES-TS-Key       *
016400*          By Zeller's Congruence, No Intrinsic     *
016500*          Functions Used                           *
016600****************************************************
016700 ss010-Weekday-Of-Date.
016800     move     ESK-Year   to  WK-CCYY.
016900     move     ESK-Month  to  WK-Month.
017000     move     ESK-Day    to  WK-Day.
017100*
017200     if       WK-Month < 3
017300              add      12  to  WK-Month  giving  WK-M
017400              subtract 1   from WK-CCYY giving  WK-Y
017500     else
017600              move     WK-Month  to  WK-M
017700              move     WK-CCYY   to  WK-Y.
017800*
017900     divide   WK-Y  by  100  giving  WK-J  remainder  WK-K.
018000*
018100     compute  WK-T1  =  WK-Day.
018200     compute  WK-T2  =  (13 * (WK-M + 1)) / 5.
018300     divide   WK-K  by  4  giving  WK-T4.
018400     divide   WK-J  by  4  giving  WK-T5.
018500     compute  WK-T6  =  5 * WK-J.
018600*
018700     compute  WK-Sum  =  WK-T1 + WK-T2 + WK-K + WK-T4 + WK-T5 + WK-T6.
018800     divide   WK-Sum  by  7  giving  WK-Mod-Q  remainder  WK-H.
018900*
019000     compute  WK-H-Idx  =  WK-H + 1.
019100     move     HW-Entry (WK-H-Idx)  to  ES-Weekday.
019200*
019300 ss010-Exit.
019400     exit.
019500*
019600****************************************************
019700*  ss020 - Is The Timestep Clock Inside The EV's    *
019800*          Arrival / Departure Window, Both Ends    *
019900*          Included                                 *
020000****************************************************
020100 ss020-Time-In-Window.
020200     move     ESK-Hour    to  WK-Key-HH.
020300     move     ESK-Minute  to  WK-Key-MM.
020400*
020500     compute  WK-Arr-Mins  =  (ES-Arrival-HH * 60) + ES-Arrival-MM.
020600     compute  WK-Dep-Mins  =  (ES-Depart-HH  * 60) + ES-Depart-MM.
020700     compute  WK-Now-Mins  =  (WK-Key-HH * 60) + WK-Key-MM.
020800*
020900     if       WK-Now-Mins  not <  WK-Arr-Mins
021000       and    WK-Now-Mins  not >  WK-Dep-Mins
021100              move  "Y"  to  WK-In-Window
021200     else
021300              move  "N"  to  WK-In-Window.
021400*
021500 ss020-Exit.
021600     exit.
021700*
021800****************************************************
021900*  ss030 - Set ES-Plugged From The Connected-Day    *
022000*          Flag For Today And The Window Test      *
022100****************************************************
022200 ss030-Plugged-Test.
022300     if       ES-EV-Days (ES-Weekday:1)  =  "Y"
022400       and    WK-In-Window  =  "Y"
022500              move  "Y"  to  ES-Plugged
022600     else
022700              move  "N"  to  ES-Plugged.
022800*
022900 ss030-Exit.
023000     exit.
023100*
023200 ss000-Main-Exit.
023300     exit     program.
023400*
